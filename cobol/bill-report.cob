000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. bill-report.
000300 AUTHOR. CARLA Y BETTENCOURT.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 03/11/2003.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 03/11/03  CYB  RQ-0299  ORIGINAL WRITE-UP.  PRINTS THE
001300*                         ITEMIZED GUEST CHECK FOR ONE ORDER
001400*                         FOR THE FRONT COUNTER - ITEMS,
001500*                         TAX, DELIVERY CHARGE, WHAT HAS
001600*                         BEEN PAID AND WHAT IS STILL OWED.
001700* 05/19/03  CYB  RQ-0301  STAMPS THE CHECK WITH THE WALL
001800*                         CLOCK DATE AND TIME IT WAS PRINTED
001900*                         AFTER THE FRONT COUNTER ASKED FOR
002000*                         A WAY TO TELL TWO REPRINTS APART.
002100* 06/02/04  CYB  RQ-0311  CANCELLED ORDER-ITEM LINES ARE STILL
002200*                         PRICED INTO THE ITEMS TOTAL - ONLY
002300*                         THE DETAIL LINE ITSELF IS LEFT OFF
002400*                         THE PRINTED CHECK.  A VOIDED ITEM
002450*                         STAYS PART OF WHAT THE GUEST OWES
002460*                         UNTIL THE COUNTER KEYS A REFUND.
002500*---------------------------------------------------------
002600
002700 ENVIRONMENT DIVISION.
002800   INPUT-OUTPUT SECTION.
002900     FILE-CONTROL.
003000
003100       COPY "SLORDER.CBL".
003200       COPY "SLOITEM.CBL".
003300       COPY "SLMENU.CBL".
003400
003500       SELECT PRINTER-FILE
003600              ASSIGN TO "bill-report.prn"
003700              ORGANIZATION IS LINE SEQUENTIAL.
003800
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 DATA DIVISION.
004400    FILE SECTION.
004500
004600       COPY "FDORDER.CBL".
004700       COPY "FDOITEM.CBL".
004800       COPY "FDMENU.CBL".
004900
005000       FD  PRINTER-FILE
005100           LABEL RECORDS ARE OMITTED.
005200
005300       01  PRINTER-RECORD           PIC X(80).
005400
005500    WORKING-STORAGE SECTION.
005600
005700       COPY "WSDTTM01.CBL".
005800
005900       01  TITLE.
006000           05  FILLER               PIC X(25) VALUE SPACES.
006100           05  FILLER               PIC X(20)
006200                   VALUE "GUEST CHECK / BILL".
006300           05  FILLER               PIC X(30) VALUE SPACES.
006400           05  FILLER               PIC X(05) VALUE "PAG: ".
006500           05  PAGE-NUMBER          PIC 9(03).
006600
006700       01  HEADING-1.
006800           05  FILLER               PIC X(14) VALUE "ORDER NUMBER: ".
006900           05  H-ORDER-ID           PIC 9(09).
007000           05  FILLER               PIC X(04) VALUE SPACES.
007100           05  FILLER               PIC X(10) VALUE "CUSTOMER: ".
007200           05  H-CUSTOMER           PIC X(40).
007300
007400       01  HEADING-2.
007500           05  FILLER               PIC X(10) VALUE "PRINTED: ".
007600           05  H-PRINTED-AT         PIC X(19).
007700           05  FILLER               PIC X(49) VALUE SPACES.
007800
007900       01  HEADING-3.
008000           05  FILLER               PIC X(78) VALUE ALL "=".
008100
008200       01  DETAIL-ITEM.
008300           05  D-OI-MENU-ITEM-ID    PIC 9(09).
008400           05  FILLER               PIC X(01).
008500           05  D-MI-NAME            PIC X(25).
008600           05  FILLER               PIC X(01).
008700           05  D-OI-QUANTITY        PIC ZZZZ9.
008800           05  FILLER               PIC X(03).
008900           05  D-OI-LINE-TOTAL      PIC ZZZ,ZZ9.99-.
009000
009100       01  TOTAL-LINE.
009200           05  D-DESCRIPTION        PIC X(22).
009300           05  FILLER               PIC X(30) VALUE SPACES.
009400           05  D-AMOUNT             PIC ZZZ,ZZ9.99-.
009500
009600       01  W-FOUND-ORDER-RECORD     PIC X.
009700           88  FOUND-ORDER-RECORD       VALUE "Y".
009800
009900       01  W-FOUND-MENU-ITEM-RECORD PIC X.
010000           88  FOUND-MENU-ITEM-RECORD   VALUE "Y".
010100
010200       01  W-MORE-ITEM-ROWS         PIC X.
010300           88  MORE-ITEM-ROWS           VALUE "Y".
010400
010500       01  W-PRINTED-LINES          PIC 99.
010600           88  PAGE-FULL                VALUE 50 THROUGH 99.
010700
010800       01  ENTRY-ORDER-NUMBER       PIC 9(09).
010900
011000       01  W-BILL-AMOUNTS.
011100           05  W-ITEMS-TOTAL        PIC S9(7)V9(2).
011200           05  W-TAX-AMT            PIC S9(7)V9(2).
011300           05  W-DELIVERY-AMT       PIC S9(7)V9(2).
011400           05  W-REMAINING-AMT      PIC S9(7)V9(2).
011500
011600       01  W-BILL-AMOUNTS-TABLE REDEFINES W-BILL-AMOUNTS.
011700           05  W-BILL-AMOUNT-ENTRY  PIC S9(7)V9(2)
011800                                    OCCURS 4 TIMES.
011900
012000       01  W-TAX-RATE               PIC V9(2) VALUE .18.
012100
012200       77  W-LINES-ON-CHECK         PIC 9(05) COMP.
012300       77  DUMMY                    PIC X.
012400*---------------------------------------------------------
012500
012600 PROCEDURE DIVISION.
012700
012800 MAIN-CONTROL.
012900
013000     OPEN INPUT ORDER-FILE.
013100     OPEN INPUT ORDER-ITEM-FILE.
013200     OPEN INPUT MENU-ITEM-FILE.
013300     OPEN OUTPUT PRINTER-FILE.
013400
013500     MOVE 0 TO PAGE-NUMBER.
013600
013700     PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
013800     PERFORM PRINT-BILL-GET-ANOTHER UNTIL
013900             ENTRY-ORDER-NUMBER EQUAL ZEROS.
014000
014100     CLOSE ORDER-FILE.
014200     CLOSE ORDER-ITEM-FILE.
014300     CLOSE MENU-ITEM-FILE.
014400     CLOSE PRINTER-FILE.
014500
014600     EXIT PROGRAM.
014700
014800     STOP RUN.
014900*---------------------------------------------------------
015000
015100 GET-AN-EXISTANT-ORDER-NUMBER.
015200
015300     PERFORM GET-ORDER-NUMBER-AND-SEARCH.
015400     PERFORM GET-ORDER-NUMBER-AND-SEARCH UNTIL
015500             ENTRY-ORDER-NUMBER EQUAL ZEROS
015600          OR FOUND-ORDER-RECORD.
015700*---------------------------------------------------------
015800
015900 GET-ORDER-NUMBER-AND-SEARCH.
016000
016100     DISPLAY "INFORM AN ORDER NUMBER TO BILL (<ENTER> TO QUIT)".
016200     ACCEPT ENTRY-ORDER-NUMBER.
016300
016400     IF ENTRY-ORDER-NUMBER NOT EQUAL ZEROS
016500        MOVE ENTRY-ORDER-NUMBER TO OR-ID
016600        MOVE "Y" TO W-FOUND-ORDER-RECORD
016700        PERFORM LOOK-FOR-ORDER-RECORD
016800        IF NOT FOUND-ORDER-RECORD
016900           DISPLAY "ORDER NOT FOUND ! ".
017000*---------------------------------------------------------
017100
017200 PRINT-BILL-GET-ANOTHER.
017300
017400     MOVE ZEROS TO W-BILL-AMOUNTS.
017500     MOVE 0 TO W-LINES-ON-CHECK.
017600
017700     PERFORM BUILD-ORDER-TIMESTAMP.
017800     MOVE WDT-ORDER-TIMESTAMP-R TO H-PRINTED-AT.
017900
018000     PERFORM PRINT-HEADINGS.
018100     PERFORM PRINT-ALL-ITEMS-FOR-ORDER.
018200
018300     COMPUTE W-TAX-AMT ROUNDED = W-ITEMS-TOTAL * W-TAX-RATE.
018400
018500     COMPUTE W-DELIVERY-AMT = OR-TOTAL-AMT - W-ITEMS-TOTAL
018600                                            - W-TAX-AMT.
018700     IF W-DELIVERY-AMT LESS THAN ZERO
018800        MOVE ZERO TO W-DELIVERY-AMT.
018900
019000     COMPUTE W-REMAINING-AMT = OR-TOTAL-AMT - OR-PAID-AMT.
019100
019200     PERFORM PRINT-TOTAL-LINE-ITEMS.
019300     PERFORM PRINT-TOTAL-LINE-TAX.
019400     PERFORM PRINT-TOTAL-LINE-DELIVERY.
019500     PERFORM PRINT-TOTAL-LINE-GRAND.
019600     PERFORM PRINT-TOTAL-LINE-PAID.
019700     PERFORM PRINT-TOTAL-LINE-OWED.
019800
019900     PERFORM FINALIZE-PAGE.
020000
020100     PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
020200*---------------------------------------------------------
020300
020400 PRINT-ALL-ITEMS-FOR-ORDER.
020500
020600     MOVE OR-ID TO OI-ORDER-ID.
020700     MOVE "Y" TO W-MORE-ITEM-ROWS.
020800
020900     START ORDER-ITEM-FILE KEY IS EQUAL TO OI-ORDER-ID
021000         INVALID KEY
021100             MOVE "N" TO W-MORE-ITEM-ROWS.
021200
021300     PERFORM PRINT-NEXT-ITEM-FOR-ORDER UNTIL NOT MORE-ITEM-ROWS.
021400*---------------------------------------------------------
021500
021600 PRINT-NEXT-ITEM-FOR-ORDER.
021700
021800     READ ORDER-ITEM-FILE NEXT RECORD
021900         AT END
022000             MOVE "N" TO W-MORE-ITEM-ROWS.
022100
022200     IF MORE-ITEM-ROWS
022300        IF OI-ORDER-ID NOT EQUAL OR-ID
022400           MOVE "N" TO W-MORE-ITEM-ROWS
022500        ELSE
022550           ADD OI-LINE-TOTAL TO W-ITEMS-TOTAL
022600           IF NOT OI-IS-CANCELLED
022700              PERFORM PRINT-ONE-ITEM-LINE.
022800*---------------------------------------------------------
022900
023000 PRINT-ONE-ITEM-LINE.
023100
023200     IF PAGE-FULL
023300        PERFORM FINALIZE-PAGE
023400        PERFORM PRINT-HEADINGS.
023500
023600     MOVE OI-MENU-ITEM-ID TO MI-ID.
023700     MOVE "Y" TO W-FOUND-MENU-ITEM-RECORD.
023800     PERFORM LOOK-FOR-MENU-ITEM-RECORD.
023900
024000     MOVE OI-MENU-ITEM-ID TO D-OI-MENU-ITEM-ID.
024100     IF FOUND-MENU-ITEM-RECORD
024200        MOVE MI-NAME TO D-MI-NAME
024300     ELSE
024400        MOVE "** ITEM NOT ON FILE **" TO D-MI-NAME.
024500
024600     MOVE OI-QUANTITY TO D-OI-QUANTITY.
024700     MOVE OI-LINE-TOTAL TO D-OI-LINE-TOTAL.
024800
025200     MOVE DETAIL-ITEM TO PRINTER-RECORD.
025300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
025400     ADD 1 TO W-PRINTED-LINES.
025500     ADD 1 TO W-LINES-ON-CHECK.
025600
025700     PERFORM PRINT-NEXT-ITEM-FOR-ORDER.
025800*---------------------------------------------------------
025900
026000 PRINT-TOTAL-LINE-ITEMS.
026100
026200     MOVE SPACES TO TOTAL-LINE.
026300     MOVE "ITEMS TOTAL"    TO D-DESCRIPTION.
026400     MOVE W-ITEMS-TOTAL    TO D-AMOUNT.
026500     MOVE TOTAL-LINE       TO PRINTER-RECORD.
026600     WRITE PRINTER-RECORD AFTER ADVANCING 2.
026700*---------------------------------------------------------
026800
026900 PRINT-TOTAL-LINE-TAX.
027000
027100     MOVE SPACES TO TOTAL-LINE.
027200     MOVE "TAX (18 PERCENT)" TO D-DESCRIPTION.
027300     MOVE W-TAX-AMT          TO D-AMOUNT.
027400     MOVE TOTAL-LINE         TO PRINTER-RECORD.
027500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
027600*---------------------------------------------------------
027700
027800 PRINT-TOTAL-LINE-DELIVERY.
027900
028000     MOVE SPACES TO TOTAL-LINE.
028100     MOVE "DELIVERY CHARGE"  TO D-DESCRIPTION.
028200     MOVE W-DELIVERY-AMT     TO D-AMOUNT.
028300     MOVE TOTAL-LINE         TO PRINTER-RECORD.
028400     WRITE PRINTER-RECORD AFTER ADVANCING 1.
028500*---------------------------------------------------------
028600
028700 PRINT-TOTAL-LINE-GRAND.
028800
028900     MOVE SPACES TO TOTAL-LINE.
029000     MOVE "GRAND TOTAL"     TO D-DESCRIPTION.
029100     MOVE OR-TOTAL-AMT      TO D-AMOUNT.
029200     MOVE TOTAL-LINE        TO PRINTER-RECORD.
029300     WRITE PRINTER-RECORD AFTER ADVANCING 2.
029400*---------------------------------------------------------
029500
029600 PRINT-TOTAL-LINE-PAID.
029700
029800     MOVE SPACES TO TOTAL-LINE.
029900     MOVE "PAID TO DATE"    TO D-DESCRIPTION.
030000     MOVE OR-PAID-AMT       TO D-AMOUNT.
030100     MOVE TOTAL-LINE        TO PRINTER-RECORD.
030200     WRITE PRINTER-RECORD AFTER ADVANCING 1.
030300*---------------------------------------------------------
030400
030500 PRINT-TOTAL-LINE-OWED.
030600
030700     MOVE SPACES TO TOTAL-LINE.
030800     MOVE "BALANCE DUE"     TO D-DESCRIPTION.
030900     MOVE W-REMAINING-AMT   TO D-AMOUNT.
031000     MOVE TOTAL-LINE        TO PRINTER-RECORD.
031100     WRITE PRINTER-RECORD AFTER ADVANCING 1.
031200*---------------------------------------------------------
031300
031400 FINALIZE-PAGE.
031500
031600     MOVE SPACES TO PRINTER-RECORD.
031700     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
031800*---------------------------------------------------------
031900
032000 PRINT-HEADINGS.
032100
032200     ADD 1 TO PAGE-NUMBER.
032300     MOVE TITLE TO PRINTER-RECORD.
032400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
032500
032600     MOVE OR-ID TO H-ORDER-ID.
032700     MOVE OR-CUSTOMER TO H-CUSTOMER.
032800     MOVE HEADING-1 TO PRINTER-RECORD.
032900     WRITE PRINTER-RECORD AFTER ADVANCING 3.
033000
033100     MOVE HEADING-2 TO PRINTER-RECORD.
033200     WRITE PRINTER-RECORD AFTER ADVANCING 1.
033300
033400     MOVE HEADING-3 TO PRINTER-RECORD.
033500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
033600
033700     MOVE 6 TO W-PRINTED-LINES.
033800*---------------------------------------------------------
033900
034000 COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
034100 COPY "PL-LOOK-FOR-MENU-ITEM-RECORD.CBL".
034200 COPY "PL-STAMP-DATE-TIME.CBL".
034300*---------------------------------------------------------
