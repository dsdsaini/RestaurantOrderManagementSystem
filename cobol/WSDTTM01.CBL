000100*---------------------------------------------------------
000200* WSDTTM01.CBL
000300* SHOP-WIDE DATE/TIME WORK AREA.  SUCCESSOR TO THE OLD
000400* WSDATE.CBL PULLED IN BY EVERY NIGHTLY CLOSE-OUT PROGRAM
000450* BACK WHEN THE BRANCHES WERE STILL BALANCED OFF A FLAT
000460* REGISTER TAPE; REBUILT
000500* FOR THE ORDER-SETTLEMENT RUNS WHICH STAMP OR-CREATED-AT
000600* AND PM-CREATED-AT AND WHICH MUST CHECK THE WALL-CLOCK
000700* TIME AGAINST A MENU'S SERVING WINDOW.
000800*---------------------------------------------------------
000900*------------- RECEIVED FROM THE OPERATING SYSTEM ---------
001000 01  WDT-TODAY-FROM-OS             PIC 9(06).
001100 01  WDT-TODAY-REDEFINED REDEFINES WDT-TODAY-FROM-OS.
001200     05  WDT-TODAY-YY               PIC 99.
001300     05  WDT-TODAY-MM               PIC 99.
001400     05  WDT-TODAY-DD               PIC 99.
001500
001600 01  WDT-TIME-FROM-OS              PIC 9(08).
001700 01  WDT-TIME-REDEFINED REDEFINES WDT-TIME-FROM-OS.
001800     05  WDT-TIME-HH                PIC 99.
001900     05  WDT-TIME-MM                PIC 99.
002000     05  WDT-TIME-SS                PIC 99.
002100     05  WDT-TIME-HS                PIC 99.
002200
002300*------------- THE TIMESTAMP STAMPED ON OR/PAYMENT RECORDS -
002400 01  WDT-STAMP-CCYY                PIC 9(04).
002500 01  WDT-ORDER-TIMESTAMP.
002600     05  WDT-STAMP-CCYY-OUT         PIC 9(04).
002700     05  FILLER                     PIC X(01) VALUE "-".
002800     05  WDT-STAMP-MM-OUT           PIC 99.
002900     05  FILLER                     PIC X(01) VALUE "-".
003000     05  WDT-STAMP-DD-OUT           PIC 99.
003100     05  FILLER                     PIC X(01) VALUE "-".
003200     05  WDT-STAMP-HH-OUT           PIC 99.
003300     05  FILLER                     PIC X(01) VALUE ".".
003400     05  WDT-STAMP-MN-OUT           PIC 99.
003500     05  FILLER                     PIC X(01) VALUE ".".
003600     05  WDT-STAMP-SC-OUT           PIC 99.
003700
003800 01  WDT-ORDER-TIMESTAMP-R REDEFINES WDT-ORDER-TIMESTAMP
003900                            PIC X(19).
004000
004100*------------- MENU SERVING-WINDOW TABLE USED TO CHECK THE
004150*------------- WALL CLOCK AGAINST A MENU TYPE'S SERVING HOURS
004200 01  WDT-SERVING-WINDOW-MATRIX.
004300     05  WDT-WINDOW-ENTRY OCCURS 3 TIMES
004400                           INDEXED BY WDT-WINDOW-IX.
004500         10  WDT-WINDOW-MENU-TYPE   PIC X(09).
004600         10  WDT-WINDOW-START-HHMM  PIC 9(04).
004700         10  WDT-WINDOW-END-HHMM    PIC 9(04).
004800
004900 77  WDT-CURRENT-HHMM               PIC 9(04).
