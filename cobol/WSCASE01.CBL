000100*---------------------------------------------------------
000200* WSCASE01.CBL
000300* SHOP-WIDE CASE-CONVERSION WORK AREA.  COPIED INTO ANY
000400* PROGRAM THAT UPPERCASES OPERATOR-KEYED FIELDS (ORDER
000500* STATUS LITERALS, PAYMENT METHOD CODES, MENU TYPE CODES)
000600* BEFORE THEY ARE COMPARED AGAINST THE 88-LEVEL CONDITION
000700* NAMES DEFINED ON THE MASTER RECORDS.
000800*---------------------------------------------------------
000900 01  WCASE-LOWER-ALPHABET          PIC X(26)
001000         VALUE "abcdefghijklmnopqrstuvwxyz".
001100
001200 01  WCASE-UPPER-ALPHABET          PIC X(26)
001300         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001400
001500 01  WCASE-LETTER-TABLE REDEFINES WCASE-UPPER-ALPHABET.
001600     05  WCASE-LETTER OCCURS 26 TIMES
001700                      PIC X(01).
001800
001900 01  WCASE-SCRATCH-FIELD           PIC X(80).
