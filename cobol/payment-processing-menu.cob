000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. payment-processing-menu.
000300 AUTHOR. DENISE A OKAFOR.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 11/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 11/14/89  DAO  RQ-0033  ORIGINAL WRITE-UP. SUB-MENU FOR
001300*                         THE CASH-REGISTER PAYMENT TIE-IN.
001400* 02/06/91  PJM  RQ-0078  ADDED OPTION 3, BILL REPORT.
001500* 07/30/96  PJM  RQ-0167  ADDED OPTION 2, PARTIAL REFUND,
001600*                         AFTER THE CUSTOMER-SERVICE DESK
001700*                         ASKED FOR A WAY TO BACK OUT AN
001800*                         OVERCHARGE WITHOUT VOIDING THE
001900*                         WHOLE ORDER.  BUMPED BILL REPORT
001950*                         DOWN A SLOT TO KEEP REFUNDS NEXT TO
001960*                         THE PAYMENT OPTION ON THE SCREEN.
002000* 01/08/99  PJM  RQ-0205  YEAR 2000 REVIEW - NO TWO-DIGIT
002100*                         YEAR FIELDS FOUND IN THIS PROGRAM.
002150* 02/11/05  TRW  RQ-0327  STAMPS THE SCREEN WITH TODAY'S DATE.
002200*---------------------------------------------------------
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800
002900 DATA DIVISION.
003000
003100 WORKING-STORAGE SECTION.
003200
003250     COPY "WSDTTM01.CBL".
003300     COPY "WSCASE01.CBL".
003400
003500 01  W-PAYMENT-MENU-OPTION          PIC 9.
003600     88  VALID-PAYMENT-MENU-OPTION      VALUE 0 THROUGH 3.
003700
003800 01  W-VALID-ANSWER                 PIC X.
003900     88  VALID-ANSWER                   VALUE "Y", "N".
004000     88  RUN-IS-CONFIRMED               VALUE "Y".
004100
004200 01  FILLER.
004300     05  W-MENU-FILLER-1            PIC X(01).
004400
004500 77  MSG-CONFIRMATION               PIC X(75).
004550 77  W-OPTIONS-SELECTED             PIC 9(05) COMP VALUE ZERO.
004600 77  DUMMY                          PIC X.
004700*---------------------------------------------------------
004800
004900 PROCEDURE DIVISION.
005000
005100 MAIN-CONTROL.
005200
005300     PERFORM GET-MENU-OPTION.
005400     PERFORM GET-MENU-OPTION UNTIL
005500             W-PAYMENT-MENU-OPTION EQUAL ZERO
005600          OR VALID-PAYMENT-MENU-OPTION.
005700
005800     PERFORM DO-OPTIONS UNTIL W-PAYMENT-MENU-OPTION EQUAL ZERO.
005850     DISPLAY "OPTIONS SELECTED THIS SESSION: " W-OPTIONS-SELECTED.
005900
006000     EXIT PROGRAM.
006100
006200     STOP RUN.
006300*---------------------------------------------------------
006400
006500 GET-MENU-OPTION.
006600
006700     PERFORM CLEAR-SCREEN.
006720     ACCEPT WDT-TODAY-FROM-OS FROM DATE.
006800     DISPLAY "                     PAYMENT PROCESSING".
006850     DISPLAY "                     TODAY IS " WDT-TODAY-MM "/"
006860             WDT-TODAY-DD "/" WDT-TODAY-YY.
006900     DISPLAY " ".
007000     DISPLAY "             --------------------------------------".
007100     DISPLAY "             | 1 - PROCESS/RETRY PAYMENT ON ORDER |".
007200     DISPLAY "             | 2 - PARTIAL REFUND ON ORDER        |".
007300     DISPLAY "             | 3 - BILL REPORT                    |".
007400     DISPLAY "             | 0 - EXIT                           |".
007500     DISPLAY "             --------------------------------------".
007600     DISPLAY " ".
007700     DISPLAY "             - CHOOSE AN OPTION FROM MENU:  ".
007800     PERFORM JUMP-LINE 08 TIMES.
007900     ACCEPT W-PAYMENT-MENU-OPTION.
008000
008100     IF W-PAYMENT-MENU-OPTION EQUAL ZERO
008200        DISPLAY "PROGRAM TERMINATED !"
008300     ELSE
008400        IF NOT VALID-PAYMENT-MENU-OPTION
008500           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
008600           ACCEPT DUMMY.
008700*---------------------------------------------------------
008800
008900 DO-OPTIONS.
008950     ADD 1 TO W-OPTIONS-SELECTED.
009000
009100     IF W-PAYMENT-MENU-OPTION = 1
009200        CALL "payment-processing".
009300
009400     IF W-PAYMENT-MENU-OPTION = 2
009500        CALL "partial-refund".
009600
009700     IF W-PAYMENT-MENU-OPTION = 3
009800
009900        PERFORM CLEAR-SCREEN
010000
010100        MOVE "DO YOU CONFIRM PRINTING A BILL REPORT ?  <Y/N>"
010200          TO MSG-CONFIRMATION
010300
010400        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
010500
010600        IF RUN-IS-CONFIRMED
010700           CALL "bill-report"
010800           DISPLAY "BILL REPORT HAS BEEN PRINTED ! <ENTER> TO CONTINUE"
010900           ACCEPT DUMMY.
011000
011100     PERFORM GET-MENU-OPTION.
011200     PERFORM GET-MENU-OPTION UNTIL
011300             W-PAYMENT-MENU-OPTION EQUAL ZERO
011400          OR VALID-PAYMENT-MENU-OPTION.
011500*---------------------------------------------------------
011600
011700 COPY "PLGENERAL.CBL".
011800*---------------------------------------------------------
