000100*---------------------------------------------------------
000200* PLMENU.CBL
000300* SCREEN PRIMITIVES SHARED BY THE TOP-LEVEL JOB-SELECTION
000400* MENU.  KEPT DELIBERATELY THIN - THE DRIVER ONLY CLEARS
000500* THE OPERATOR SCREEN AND SPACES THE MENU DOWN THE PAGE.
000600*---------------------------------------------------------
000700 CLEAR-SCREEN.
000800
000900     DISPLAY " " ERASE.
001000
001100 JUMP-LINE.
001200
001300     DISPLAY " ".
