000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. menu-item-listing.
000300 AUTHOR. DENISE A OKAFOR.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 09/19/1994.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 09/19/94  DAO  RQ-0140  ORIGINAL WRITE-UP.  PRINTS THE
001300*                         AVAILABLE MENU FOR A BRANCH SO THE
001400*                         COUNTER CAN HAND A COPY TO A TABLE.
001500* 07/12/97  PJM  RQ-0181  ADDED MENU-TYPE, DIET-TYPE AND
001600*                         CATEGORY AS OPTIONAL NARROWING
001700*                         FILTERS AT THE OPERATOR'S REQUEST.
001800* 01/08/99  PJM  RQ-0205  YEAR 2000 REVIEW - NO TWO-DIGIT
001900*                         YEAR FIELDS FOUND IN THIS PROGRAM.
001950* 05/19/03  CYB  RQ-0301  STAMPS EACH PAGE WITH THE DATE AND
001960*                         TIME IT WAS RUN SO A STALE COPY
001970*                         LEFT AT THE COUNTER CAN BE SPOTTED.
002000*---------------------------------------------------------
002100
002200 ENVIRONMENT DIVISION.
002300   INPUT-OUTPUT SECTION.
002400     FILE-CONTROL.
002500
002600       COPY "SLMENU.CBL".
002700
002800       SELECT PRINTER-FILE
002900              ASSIGN TO "menu-item-listing.prn"
003000              ORGANIZATION IS LINE SEQUENTIAL.
003100
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700    FILE SECTION.
003800
003900       COPY "FDMENU.CBL".
004000
004100       FD  PRINTER-FILE
004200           LABEL RECORDS ARE OMITTED.
004300
004400       01  PRINTER-RECORD           PIC X(80).
004500
004600    WORKING-STORAGE SECTION.
004700
004720       COPY "WSDTTM01.CBL".
004740
004800       01  TITLE.
004900           05  FILLER               PIC X(25) VALUE SPACES.
005000           05  FILLER               PIC X(30)
005100                   VALUE "AVAILABLE MENU ITEM LISTING".
005200           05  FILLER               PIC X(20) VALUE SPACES.
005300           05  FILLER               PIC X(05) VALUE "PAG: ".
005400           05  PAGE-NUMBER          PIC 9(03).
005500
005600       01  HEADING-1.
005700           05  FILLER               PIC X(02) VALUE "ID".
005800           05  FILLER               PIC X(06) VALUE SPACES.
005900           05  FILLER               PIC X(20) VALUE "NAME".
006000           05  FILLER               PIC X(10) VALUE SPACES.
006100           05  FILLER               PIC X(09) VALUE "PRICE".
006200           05  FILLER               PIC X(05) VALUE SPACES.
006300           05  FILLER               PIC X(09) VALUE "MENU TYPE".
006400           05  FILLER               PIC X(05) VALUE SPACES.
006500           05  FILLER               PIC X(08) VALUE "CATEGORY".
006600
006650       01  HEADING-1A.
006660           05  FILLER               PIC X(09) VALUE "RUN DATE:".
006670           05  H1A-RUN-DATE         PIC X(19).
006680           05  FILLER               PIC X(50) VALUE SPACES.
006690
006700       01  HEADING-2.
006800           05  FILLER               PIC X(78) VALUE ALL "=".
006900
007000       01  DETAIL-1.
007100           05  D-MI-ID              PIC 9(09).
007200           05  FILLER               PIC X(01).
007300           05  D-MI-NAME            PIC X(25).
007400           05  FILLER               PIC X(01).
007500           05  D-MI-PRICE           PIC ZZ,ZZ9.99.
007600           05  FILLER               PIC X(04).
007700           05  D-MI-MENU-TYPE       PIC X(09).
007800           05  FILLER               PIC X(01).
007900           05  D-MI-DIET-TYPE       PIC X(09).
008000           05  FILLER               PIC X(01).
008100           05  D-MI-CATEGORY        PIC X(12).
008200
008300       01  W-END-OF-FILE            PIC X.
008400           88  END-OF-FILE          VALUE "Y".
008500
008600       01  W-PRINTED-LINES          PIC 99.
008700           88  PAGE-FULL            VALUE 50 THROUGH 99.
008800
008900       01  FILTER-CRITERIA.
009000           05  F-BRANCH-ID          PIC 9(09).
009100           05  F-MENU-TYPE          PIC X(09).
009200           05  F-DIET-TYPE          PIC X(12).
009300           05  F-CATEGORY           PIC X(12).
009400
009500       77  W-ITEMS-LISTED           PIC 9(05) COMP.
009600       77  DUMMY                    PIC X.
009700*---------------------------------------------------------
009800
009900 PROCEDURE DIVISION.
010000
010100     OPEN INPUT MENU-ITEM-FILE.
010200     OPEN OUTPUT PRINTER-FILE.
010300
010400     PERFORM GET-FILTER-CRITERIA-FROM-OPERATOR.
010500
010600     MOVE 0 TO PAGE-NUMBER.
010700     MOVE 0 TO W-ITEMS-LISTED.
010800     MOVE "N" TO W-END-OF-FILE.
010850     PERFORM BUILD-ORDER-TIMESTAMP.
010860     MOVE WDT-ORDER-TIMESTAMP-R TO H1A-RUN-DATE.
010900
011000     PERFORM PRINT-HEADINGS.
011100
011200     PERFORM READ-MENU-FILE-NEXT-RECORD.
011300
011400     PERFORM PRINT-A-RECORD UNTIL END-OF-FILE.
011500
011600     PERFORM FINALIZE-PAGE.
011700
011800     IF W-ITEMS-LISTED EQUAL ZERO
011900        MOVE "NO AVAILABLE MENU ITEMS MATCH THE CRITERIA GIVEN !"
012000          TO PRINTER-RECORD
012100        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
012200
012300     CLOSE MENU-ITEM-FILE.
012400     CLOSE PRINTER-FILE.
012500
012600     EXIT PROGRAM.
012700
012800     STOP RUN.
012900*---------------------------------------------------------
013000
013100 GET-FILTER-CRITERIA-FROM-OPERATOR.
013200
013300     MOVE SPACES TO FILTER-CRITERIA.
013400     DISPLAY "INFORM BRANCH ID TO LIST (REQUIRED): ".
013500     ACCEPT F-BRANCH-ID.
013600     DISPLAY "INFORM MENU TYPE FILTER (<ENTER> FOR ALL): ".
013700     ACCEPT F-MENU-TYPE.
013800     DISPLAY "INFORM DIET TYPE FILTER (<ENTER> FOR ALL): ".
013900     ACCEPT F-DIET-TYPE.
014000     DISPLAY "INFORM CATEGORY FILTER (<ENTER> FOR ALL): ".
014100     ACCEPT F-CATEGORY.
014200*---------------------------------------------------------
014300
014400 PRINT-A-RECORD.
014500
014600     IF PAGE-FULL
014700        PERFORM FINALIZE-PAGE
014800        PERFORM PRINT-HEADINGS.
014900
015000     IF MI-BRANCH-ID EQUAL F-BRANCH-ID
015100        AND MI-AVAILABLE EQUAL "Y"
015200        AND (F-MENU-TYPE EQUAL SPACES OR
015300             MI-MENU-TYPE EQUAL F-MENU-TYPE)
015400        AND (F-DIET-TYPE EQUAL SPACES OR
015500             MI-DIET-TYPE EQUAL F-DIET-TYPE)
015600        AND (F-CATEGORY EQUAL SPACES OR
015700             MI-CATEGORY EQUAL F-CATEGORY)
015800
015900        MOVE MI-ID TO D-MI-ID
016000        MOVE MI-NAME TO D-MI-NAME
016100        MOVE MI-PRICE TO D-MI-PRICE
016200        MOVE MI-MENU-TYPE TO D-MI-MENU-TYPE
016300        MOVE MI-DIET-TYPE TO D-MI-DIET-TYPE
016400        MOVE MI-CATEGORY TO D-MI-CATEGORY
016500
016600        MOVE DETAIL-1 TO PRINTER-RECORD
016700        WRITE PRINTER-RECORD AFTER ADVANCING 1
016800        ADD 1 TO W-PRINTED-LINES
016900        ADD 1 TO W-ITEMS-LISTED.
017000
017100     PERFORM READ-MENU-FILE-NEXT-RECORD.
017200*---------------------------------------------------------
017300
017400 READ-MENU-FILE-NEXT-RECORD.
017500
017600     READ MENU-ITEM-FILE NEXT RECORD
017700        AT END
017800              MOVE "Y" TO W-END-OF-FILE.
017900*---------------------------------------------------------
018000
018100 FINALIZE-PAGE.
018200
018300     MOVE SPACES TO PRINTER-RECORD.
018400     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
018500*---------------------------------------------------------
018600
018700 PRINT-HEADINGS.
018800
018900     ADD 1 TO PAGE-NUMBER.
019000     MOVE TITLE TO PRINTER-RECORD.
019100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
019200
019300     MOVE HEADING-1 TO PRINTER-RECORD.
019400     WRITE PRINTER-RECORD AFTER ADVANCING 3.
019450
019460     MOVE HEADING-1A TO PRINTER-RECORD.
019470     WRITE PRINTER-RECORD AFTER ADVANCING 1.
019500
019600     MOVE HEADING-2 TO PRINTER-RECORD.
019700     WRITE PRINTER-RECORD AFTER ADVANCING 1.
019800
019900     MOVE 6 TO W-PRINTED-LINES.
020000*---------------------------------------------------------
020100
020200 COPY "PL-STAMP-DATE-TIME.CBL".
020300*---------------------------------------------------------
