000100*---------------------------------------------------------
000200* WSMONY01.CBL
000300* SHOP-WIDE MONEY WORK AREA.  HOLDS THE ROUNDED WORK FIELD
000400* USED BY PL-ROUND-MONEY.CBL AND THE EDITED VIEW OF A MONEY
000500* AMOUNT USED ON THE BILL AND SUMMARY REPORTS.
000600*---------------------------------------------------------
000700 01  WMONY-PRECISE-AMOUNT          PIC S9(7)V9(4).
000800 01  WMONY-ROUNDED-AMOUNT          PIC S9(7)V9(2).
000900
001000 01  WMONY-REPORT-AMOUNT           PIC S9(7)V9(2).
001100 01  WMONY-REPORT-AMOUNT-RAW REDEFINES WMONY-REPORT-AMOUNT
001200                            PIC X(09).
001300
001400 01  WMONY-EDITED-AMOUNT           PIC Z,ZZZ,ZZ9.99-.
