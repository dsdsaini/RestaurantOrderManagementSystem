000100*---------------------------------------------------------
000200* FDOITEM.CBL - RECORD LAYOUT FOR THE ORDER-ITEM FILE.
000300* OI-LINE-TOTAL IS NOT CARRIED ON THE SOURCE ENTITY; IT IS
000400* A WORKING FIELD HERE SO BILL-REPORT.COB AND ORDER-CREATION
000500* HAVE A PLACE TO HOLD THE DERIVED PRICE*QUANTITY EXTENSION.
000600*---------------------------------------------------------
000700 FD  ORDER-ITEM-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  ORDER-ITEM-RECORD.
001000     05  OI-ID                      PIC 9(09).
001100     05  OI-ORDER-ID                PIC 9(09).
001200     05  OI-MENU-ITEM-ID            PIC 9(09).
001300     05  OI-QUANTITY                PIC 9(05).
001400     05  OI-CANCELLED               PIC X(01).
001500         88  OI-IS-CANCELLED            VALUE "Y".
001600     05  OI-SPECIAL-INSTR           PIC X(500).
001700     05  OI-LINE-TOTAL              PIC S9(7)V9(2).
001800     05  FILLER                     PIC X(02).
