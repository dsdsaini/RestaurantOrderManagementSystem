000100*---------------------------------------------------------
000200* FDORDER.CBL - RECORD LAYOUT FOR THE ORDER MASTER FILE.
000300* OR-TOTAL-AMT IS FROZEN AT CREATE TIME (SUBTOTAL + TAX +
000400* DELIVERY); OR-PAID-AMT ACCUMULATES AS PAYMENT-PROCESSING
000500* AND PARTIAL-REFUND POST AGAINST IT.
000600*---------------------------------------------------------
000700 FD  ORDER-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  ORDER-RECORD.
001000     05  OR-ID                      PIC 9(09).
001100     05  OR-CUSTOMER                PIC X(40).
001200     05  OR-STATUS                  PIC X(12).
001300         88  OR-STAT-CREATED            VALUE "CREATED".
001400         88  OR-STAT-PREPARING          VALUE "PREPARING".
001500         88  OR-STAT-DELIVERED          VALUE "DELIVERED".
001600         88  OR-STAT-CANCELLED          VALUE "CANCELLED".
001700     05  OR-TOTAL-AMT               PIC S9(7)V9(2).
001800     05  OR-PAID-AMT                PIC S9(7)V9(2).
001900     05  OR-CREATED-AT              PIC X(19).
002000     05  OR-BRANCH-ID               PIC 9(09).
002100     05  OR-DELIVERY-CHG            PIC S9(7)V9(2).
002200     05  FILLER                     PIC X(03).
