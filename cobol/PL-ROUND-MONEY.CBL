000100*---------------------------------------------------------
000200* PL-ROUND-MONEY.CBL
000300* SHARED ROUNDING PARAGRAPH.  CALLER COMPUTES A TAX OR
000400* TOTAL AT FOUR-DECIMAL PRECISION INTO WMONY-PRECISE-AMOUNT,
000500* THEN PERFORMS THIS PARAGRAPH TO ROUND HALF-UP INTO THE
000600* TWO-DECIMAL MONEY FIELD CARRIED ON THE MASTER RECORDS.
000700*---------------------------------------------------------
000800 ROUND-MONEY-FIELD.
000900
001000     COMPUTE WMONY-ROUNDED-AMOUNT ROUNDED =
001100             WMONY-PRECISE-AMOUNT.
