000100*---------------------------------------------------------
000200* SLOITEM.CBL - FILE-CONTROL ENTRY FOR THE ORDER-ITEM FILE.
000300* ALTERNATE KEY ON OI-ORDER-ID LETS BILL-REPORT.COB WALK
000400* ALL LINES OF ONE ORDER WITHOUT A FULL-FILE SCAN.
000500*---------------------------------------------------------
000600 SELECT ORDER-ITEM-FILE
000700        ASSIGN TO "ORDRITEM"
000800        ORGANIZATION IS INDEXED
000900        ACCESS MODE IS DYNAMIC
001000        RECORD KEY IS OI-ID
001100        ALTERNATE RECORD KEY IS OI-ORDER-ID
001200                  WITH DUPLICATES.
