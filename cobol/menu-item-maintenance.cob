000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. menu-item-maintenance.
000300 AUTHOR. DENISE A OKAFOR.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 09/19/1994.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 09/19/94  DAO  RQ-0140  ORIGINAL WRITE-UP.  REPLACES THE
001300*                         KITCHEN'S HAND-WRITTEN MENU CARDS
001400*                         WITH A REAL MASTER FILE SO THE NEW
001500*                         KITCHEN DISPLAY FEED HAS SOMETHING
001600*                         TO READ.
001700* 03/02/96  DAO  RQ-0159  ADDED THE BRANCH-EXISTS CHECK - TOO
001800*                         MANY ITEMS WERE BEING KEYED AGAINST
001900*                         A BRANCH ID THAT WAS NEVER SET UP.
002000* 11/11/98  PJM  RQ-0198  ADDED THE SERVING-TIME-WINDOW CHECK
002100*                         ON INTAKE SO A BREAKFAST ITEM CAN'T
002200*                         BE KEYED IN AT 9 PM AND FOUND "OPEN"
002300*                         BY THE COUNTER STAFF.
002400* 01/08/99  PJM  RQ-0205  YEAR 2000 REVIEW - NO TWO-DIGIT
002500*                         YEAR FIELDS FOUND IN THIS PROGRAM.
002600*---------------------------------------------------------
002700
002800 ENVIRONMENT DIVISION.
002900   INPUT-OUTPUT SECTION.
003000     FILE-CONTROL.
003100
003200       COPY "SLMENU.CBL".
003300       COPY "SLBRANCH.CBL".
003400
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000    FILE SECTION.
004100
004200       COPY "FDMENU.CBL".
004300       COPY "FDBRANCH.CBL".
004400
004500    WORKING-STORAGE SECTION.
004600
004700       COPY "WSCASE01.CBL".
004800       COPY "WSDTTM01.CBL".
004900
005000      01 W-MENU-ITEM-MENU-OPTION        PIC 9.
005100         88 VALID-MENU-ITEM-MENU-OPTION VALUE 0 THROUGH 2.
005200
005300      01 ENTRY-MENU-ITEM-NUMBER         PIC 9(9).
005400
005500      01 W-FOUND-MENU-ITEM-RECORD       PIC X.
005600         88 FOUND-MENU-ITEM-RECORD      VALUE "Y".
005700
005800      01 W-FOUND-BRANCH-RECORD          PIC X.
005900         88 FOUND-BRANCH-RECORD         VALUE "Y".
006000
006100      01 W-ERROR-WRITING                PIC X.
006200         88 ERROR-WRITING               VALUE "Y".
006300
006400      01 ENTRY-RECORD-FIELD             PIC 9.
006500         88 VALID-FIELD                 VALUE 1 THROUGH 8.
006600
006700      01 W-VALID-ANSWER                 PIC X.
006800         88 VALID-ANSWER                VALUE "Y","N".
006900         88 DELETING-IS-CONFIRMED       VALUE "Y".
007000         88 QUIT-IS-CONFIRMED           VALUE "Y".
007100
007200      01 W-MENU-ITEM-IS-VALID           PIC X.
007300         88 MENU-ITEM-IS-VALID          VALUE "Y".
007400
007500      01 W-MENU-TIME-IS-VALID           PIC X.
007600         88 MENU-TIME-IS-VALID          VALUE "Y".
007700
007800      01 W-REJECT-REASON                PIC X(40).
007900
008000      77 MSG-CONFIRMATION               PIC X(45).
008100      77 MSG-OPTION                     PIC X(06).
008150      77 W-RECORDS-MAINTAINED           PIC 9(05) COMP VALUE ZERO.
008200      77 DUMMY                          PIC X.
008300*---------------------------------------------------------
008400
008500 PROCEDURE DIVISION.
008600
008700     OPEN I-O MENU-ITEM-FILE.
008800     OPEN INPUT BRANCH-FILE.
008900
009000     PERFORM GET-MENU-OPTION.
009100     PERFORM GET-MENU-OPTION UNTIL
009200             W-MENU-ITEM-MENU-OPTION EQUAL ZERO
009300          OR VALID-MENU-ITEM-MENU-OPTION.
009400
009500     PERFORM DO-OPTIONS UNTIL
009600             W-MENU-ITEM-MENU-OPTION EQUAL ZERO.
009700
009800     CLOSE MENU-ITEM-FILE.
009900     CLOSE BRANCH-FILE.
009950     DISPLAY "RECORDS MAINTAINED THIS SESSION: " W-RECORDS-MAINTAINED.
010000
010100     EXIT PROGRAM.
010200
010300     STOP RUN.
010400*---------------------------------------------------------
010500
010600 GET-MENU-OPTION.
010700
010800     PERFORM CLEAR-SCREEN.
010900     DISPLAY "                 MENU ITEM MAINTENANCE (INTAKE)".
011000     DISPLAY " ".
011100     DISPLAY "             -------------------------------".
011200     DISPLAY "             | 1 - ADD MENU ITEM           |".
011300     DISPLAY "             | 2 - CHANGE MENU ITEM        |".
011400     DISPLAY "             | 0 - EXIT                    |".
011500     DISPLAY "             -------------------------------".
011600     DISPLAY " ".
011700     DISPLAY "             - CHOOSE AN OPTION FROM MENU:  ".
011800     PERFORM JUMP-LINE 14 TIMES.
011900     ACCEPT W-MENU-ITEM-MENU-OPTION.
012000
012100     IF W-MENU-ITEM-MENU-OPTION EQUAL ZERO
012200        DISPLAY "PROGRAM TERMINATED !"
012300     ELSE
012400        IF NOT VALID-MENU-ITEM-MENU-OPTION
012500           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012600           ACCEPT DUMMY.
012700*---------------------------------------------------------
012800
012900 DO-OPTIONS.
013000
013100     PERFORM CLEAR-SCREEN.
013200
013300     IF W-MENU-ITEM-MENU-OPTION = 1
013400        MOVE "ADD" TO MSG-OPTION
013500        PERFORM ADD-MODULE.
013600
013700     IF W-MENU-ITEM-MENU-OPTION = 2
013800        MOVE "CHANGE" TO MSG-OPTION
013900        PERFORM CHANGE-MODULE.
014000
014100     PERFORM GET-MENU-OPTION.
014200     PERFORM GET-MENU-OPTION UNTIL
014300             W-MENU-ITEM-MENU-OPTION EQUAL ZERO
014400          OR VALID-MENU-ITEM-MENU-OPTION.
014500*---------------------------------------------------------
014600
014700 ASK-USER-FOR-THE-MENU-ITEM-NUMBER.
014800
014900     MOVE "Y" TO W-FOUND-MENU-ITEM-RECORD.
015000     DISPLAY "INFORM A MENU ITEM ID TO " MSG-OPTION " (<ENTER> FOR MENU)".
015100     ACCEPT ENTRY-MENU-ITEM-NUMBER.
015200*---------------------------------------------------------
015300
015400 ASK-USER-FOR-NEW-MENU-ITEM-NUMBER.
015500
015600     PERFORM GET-A-NEW-MENU-ITEM-NUMBER.
015700     PERFORM GET-A-NEW-MENU-ITEM-NUMBER UNTIL
015800             ENTRY-MENU-ITEM-NUMBER EQUAL ZEROS
015900          OR NOT FOUND-MENU-ITEM-RECORD.
016000*---------------------------------------------------------
016100
016200 GET-A-NEW-MENU-ITEM-NUMBER.
016300
016400     PERFORM ASK-USER-FOR-THE-MENU-ITEM-NUMBER.
016500
016600     IF ENTRY-MENU-ITEM-NUMBER NOT EQUAL ZEROS
016700        MOVE ENTRY-MENU-ITEM-NUMBER TO MI-ID
016800        PERFORM LOOK-FOR-MENU-ITEM-RECORD
016900        IF FOUND-MENU-ITEM-RECORD
017000           DISPLAY "MENU ITEM ID ALREADY EXISTS ! <ENTER> TO CONTINUE"
017100           ACCEPT DUMMY.
017200*---------------------------------------------------------
017300
017400 DISPLAY-MENU-ITEM-RECORD.
017500
017600     PERFORM CLEAR-SCREEN.
017700     DISPLAY "MENU ITEM ID.......: " MI-ID.
017800     DISPLAY "1) NAME............: " MI-NAME.
017900     DISPLAY "2) DESCRIPTION.....: " MI-DESC.
018000     DISPLAY "3) PRICE...........: " MI-PRICE.
018100     DISPLAY "4) PREP TIME (MIN).: " MI-PREP-MIN.
018200     DISPLAY "5) CATEGORY........: " MI-CATEGORY.
018300     DISPLAY "6) DIET TYPE.......: " MI-DIET-TYPE.
018400     DISPLAY "7) MENU TYPE.......: " MI-MENU-TYPE.
018500     DISPLAY "8) AVAILABLE (Y/N).: " MI-AVAILABLE.
018600     DISPLAY "   BRANCH ID.......: " MI-BRANCH-ID.
018700     PERFORM JUMP-LINE 06 TIMES.
018800*---------------------------------------------------------
018900
019000 ADD-MODULE.
019100
019200     PERFORM ASK-USER-FOR-NEW-MENU-ITEM-NUMBER.
019300     PERFORM ADD-REC-GET-ANOTHER-NUMBER UNTIL
019400             ENTRY-MENU-ITEM-NUMBER EQUAL ZEROS.
019500*---------------------------------------------------------
019600
019700 ADD-REC-GET-ANOTHER-NUMBER.
019800
019900     MOVE SPACES TO MENU-ITEM-RECORD.
020000     MOVE ZEROS TO MI-PRICE MI-PREP-MIN MI-BRANCH-ID.
020100     MOVE ENTRY-MENU-ITEM-NUMBER TO MI-ID.
020200     DISPLAY "INSERT THE INFORMATION FOR MENU ITEM ID " MI-ID.
020300
020400     PERFORM GET-OTHER-FIELDS.
020500
020600     IF NOT QUIT-IS-CONFIRMED
020700        PERFORM VALIDATE-MENU-ITEM-CANDIDATE
020800        IF NOT MENU-ITEM-IS-VALID
020900           DISPLAY "*** " W-REJECT-REASON " *** <ENTER> TO CONTINUE"
021000           ACCEPT DUMMY
021100        ELSE
021200           PERFORM VALIDATE-MENU-SERVING-TIME
021300           IF NOT MENU-TIME-IS-VALID
021400              DISPLAY "*** MENU NOT AVAILABLE AT THIS TIME *** <ENTER>"
021500              ACCEPT DUMMY
021600           ELSE
021700              PERFORM WRITE-RECORD
021800              IF ERROR-WRITING
021900                 DISPLAY "ERROR WHILE WRITING THE RECORD ! <ENTER>"
022000                 ACCEPT DUMMY
022100              ELSE
022200                 PERFORM DISPLAY-MENU-ITEM-RECORD
022300                 DISPLAY "----- RECORD ADDED! ----- <ENTER> TO CONTINUE"
022350                 ADD 1 TO W-RECORDS-MAINTAINED
022400                 ACCEPT DUMMY.
022500
022600     PERFORM ASK-USER-FOR-NEW-MENU-ITEM-NUMBER.
022700*---------------------------------------------------------
022800
022900* 03/02/96 DAO - RQ-0159.  VALIDATE-MENU-ITEM-CANDIDATE HOLDS THE
023000* FIVE FIELD-EDIT CHECKS, IN THE ORDER THE OLD PAPER FORM
023100* LISTED THEM: NAME, PRICE, PREP TIME, BRANCH PRESENT, BRANCH
023200* ON FILE.
023300
023400 VALIDATE-MENU-ITEM-CANDIDATE.
023500
023600     MOVE "Y" TO W-MENU-ITEM-IS-VALID.
023700
023800     IF MI-NAME EQUAL SPACES
023900        MOVE "N" TO W-MENU-ITEM-IS-VALID
024000        MOVE "MENU ITEM NAME IS REQUIRED" TO W-REJECT-REASON
024100     ELSE
024200        IF MI-PRICE NOT GREATER THAN ZERO
024300           MOVE "N" TO W-MENU-ITEM-IS-VALID
024400           MOVE "PRICE MUST BE GREATER THAN ZERO" TO W-REJECT-REASON
024500        ELSE
024600           IF MI-PREP-MIN NOT GREATER THAN ZERO
024700              MOVE "N" TO W-MENU-ITEM-IS-VALID
024800              MOVE "PREPARATION TIME MUST BE POSITIVE"
024900                                                 TO W-REJECT-REASON
025000           ELSE
025100              IF MI-BRANCH-ID EQUAL ZERO
025200                 MOVE "N" TO W-MENU-ITEM-IS-VALID
025300                 MOVE "BRANCH IS REQUIRED" TO W-REJECT-REASON
025400              ELSE
025500                 MOVE MI-BRANCH-ID TO BR-ID
025600                 MOVE "Y" TO W-FOUND-BRANCH-RECORD
025700                 READ BRANCH-FILE RECORD
025800                     INVALID KEY
025900                        MOVE "N" TO W-FOUND-BRANCH-RECORD
026000                 IF NOT FOUND-BRANCH-RECORD
026100                    MOVE "N" TO W-MENU-ITEM-IS-VALID
026200                    MOVE "BRANCH NOT FOUND" TO W-REJECT-REASON.
026300*---------------------------------------------------------
026400
026500 GET-OTHER-FIELDS.
026600
026700     MOVE "N" TO W-VALID-ANSWER.
026800
026900     PERFORM GET-MI-NAME
027000             UNTIL MI-NAME NOT EQUAL SPACES
027100                OR QUIT-IS-CONFIRMED.
027200
027300     IF NOT QUIT-IS-CONFIRMED
027400        PERFORM GET-MI-DESC.
027500
027600     IF NOT QUIT-IS-CONFIRMED
027700        PERFORM GET-MI-PRICE
027800                UNTIL MI-PRICE GREATER THAN ZERO
027900                   OR QUIT-IS-CONFIRMED.
028000
028100     IF NOT QUIT-IS-CONFIRMED
028200        PERFORM GET-MI-PREP-MIN
028300                UNTIL MI-PREP-MIN GREATER THAN ZERO
028400                   OR QUIT-IS-CONFIRMED.
028500
028600     IF NOT QUIT-IS-CONFIRMED
028700        PERFORM GET-MI-CATEGORY.
028800
028900     IF NOT QUIT-IS-CONFIRMED
029000        PERFORM GET-MI-DIET-TYPE.
029100
029200     IF NOT QUIT-IS-CONFIRMED
029300        PERFORM GET-MI-MENU-TYPE
029400                UNTIL MI-MENU-TYPE EQUAL "BREAKFAST" OR
029500                      MI-MENU-TYPE EQUAL "LUNCH" OR
029600                      MI-MENU-TYPE EQUAL "DINNER" OR
029700                      QUIT-IS-CONFIRMED.
029800
029900     IF NOT QUIT-IS-CONFIRMED
030000        PERFORM GET-MI-AVAILABLE
030100                UNTIL MI-AVAILABLE EQUAL "Y" OR
030200                      MI-AVAILABLE EQUAL "N" OR
030300                      QUIT-IS-CONFIRMED.
030400
030500     IF NOT QUIT-IS-CONFIRMED
030600        PERFORM GET-MI-BRANCH-ID
030700                UNTIL MI-BRANCH-ID GREATER THAN ZERO
030800                   OR QUIT-IS-CONFIRMED.
030900*---------------------------------------------------------
031000
031100 GET-MI-NAME.
031200
031300     DISPLAY "1) INFORM NAME: ".
031400     ACCEPT MI-NAME.
031500
031600     IF MI-NAME EQUAL SPACES
031700        DISPLAY "NAME MUST BE INFORMED !"
031800        PERFORM CONFIRM-IF-WANT-TO-QUIT
031900     ELSE
032000        INSPECT MI-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
032100*---------------------------------------------------------
032200
032300 GET-MI-DESC.
032400
032500     DISPLAY "2) INFORM DESCRIPTION: ".
032600     ACCEPT MI-DESC.
032700*---------------------------------------------------------
032800
032900 GET-MI-PRICE.
033000
033100     DISPLAY "3) INFORM PRICE: ".
033200     ACCEPT MI-PRICE.
033300
033400     IF MI-PRICE NOT GREATER THAN ZERO
033500        DISPLAY "PRICE MUST BE GREATER THAN ZERO !"
033600        PERFORM CONFIRM-IF-WANT-TO-QUIT.
033700*---------------------------------------------------------
033800
033900 GET-MI-PREP-MIN.
034000
034100     DISPLAY "4) INFORM PREP TIME IN MINUTES: ".
034200     ACCEPT MI-PREP-MIN.
034300
034400     IF MI-PREP-MIN NOT GREATER THAN ZERO
034500        DISPLAY "PREP TIME MUST BE POSITIVE !"
034600        PERFORM CONFIRM-IF-WANT-TO-QUIT.
034700*---------------------------------------------------------
034800
034900 GET-MI-CATEGORY.
035000
035100     DISPLAY "5) INFORM CATEGORY (STARTER/MAIN/DESSERT/DRINK): ".
035200     ACCEPT MI-CATEGORY.
035300     INSPECT MI-CATEGORY CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
035400*---------------------------------------------------------
035500
035600 GET-MI-DIET-TYPE.
035700
035800     DISPLAY "6) INFORM DIET TYPE (VEG/NON_VEG/VEGAN): ".
035900     ACCEPT MI-DIET-TYPE.
036000     INSPECT MI-DIET-TYPE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
036100*---------------------------------------------------------
036200
036300 GET-MI-MENU-TYPE.
036400
036500     DISPLAY "7) INFORM MENU TYPE (BREAKFAST/LUNCH/DINNER): ".
036600     ACCEPT MI-MENU-TYPE.
036700     INSPECT MI-MENU-TYPE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
036800
036900     IF MI-MENU-TYPE NOT EQUAL "BREAKFAST" AND
037000        MI-MENU-TYPE NOT EQUAL "LUNCH" AND
037100        MI-MENU-TYPE NOT EQUAL "DINNER"
037200        DISPLAY "MENU TYPE MUST BE BREAKFAST, LUNCH OR DINNER !"
037300        PERFORM CONFIRM-IF-WANT-TO-QUIT.
037400*---------------------------------------------------------
037500
037600 GET-MI-AVAILABLE.
037700
037800     DISPLAY "8) AVAILABLE FOR ORDERING (Y/N): ".
037900     ACCEPT MI-AVAILABLE.
038000     INSPECT MI-AVAILABLE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
038100
038200     IF MI-AVAILABLE NOT EQUAL "Y" AND MI-AVAILABLE NOT EQUAL "N"
038300        DISPLAY "ANSWER Y OR N !"
038400        PERFORM CONFIRM-IF-WANT-TO-QUIT.
038500*---------------------------------------------------------
038600
038700 GET-MI-BRANCH-ID.
038800
038900     DISPLAY "   INFORM THE OWNING BRANCH ID: ".
039000     ACCEPT MI-BRANCH-ID.
039100
039200     IF MI-BRANCH-ID NOT GREATER THAN ZERO
039300        DISPLAY "BRANCH IS REQUIRED !"
039400        PERFORM CONFIRM-IF-WANT-TO-QUIT.
039500*---------------------------------------------------------
039600
039700 WRITE-RECORD.
039800
039900     MOVE "N" TO W-ERROR-WRITING.
040000     WRITE MENU-ITEM-RECORD
040100         INVALID KEY
040200            MOVE "Y" TO W-ERROR-WRITING.
040300*---------------------------------------------------------
040400
040500 CHANGE-MODULE.
040600
040700     PERFORM GET-AN-EXISTANT-MENU-ITEM-NUMBER.
040800     PERFORM GET-RECORD-AND-CHANGE UNTIL
040900             ENTRY-MENU-ITEM-NUMBER EQUAL ZEROS.
041000*---------------------------------------------------------
041100
041200 GET-AN-EXISTANT-MENU-ITEM-NUMBER.
041300
041400     PERFORM GET-MENU-ITEM-NUMBER-AND-SEARCH.
041500     PERFORM GET-MENU-ITEM-NUMBER-AND-SEARCH UNTIL
041600             ENTRY-MENU-ITEM-NUMBER EQUAL ZEROS
041700          OR FOUND-MENU-ITEM-RECORD.
041800*---------------------------------------------------------
041900
042000 GET-MENU-ITEM-NUMBER-AND-SEARCH.
042100
042200     PERFORM ASK-USER-FOR-THE-MENU-ITEM-NUMBER.
042300
042400     IF ENTRY-MENU-ITEM-NUMBER NOT EQUAL ZEROS
042500        MOVE ENTRY-MENU-ITEM-NUMBER TO MI-ID
042600        PERFORM LOOK-FOR-MENU-ITEM-RECORD
042700        IF NOT FOUND-MENU-ITEM-RECORD
042800           DISPLAY "MENU ITEM NOT FOUND ! ".
042900*---------------------------------------------------------
043000
043100 GET-RECORD-AND-CHANGE.
043200
043300     PERFORM DISPLAY-MENU-ITEM-RECORD.
043400     PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
043500     PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
043600             UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
043700
043800     PERFORM GET-AN-EXISTANT-MENU-ITEM-NUMBER.
043900*---------------------------------------------------------
044000
044100 ASK-USER-WHICH-FIELD-TO-CHANGE.
044200
044300     PERFORM GET-A-FIELD-TO-CHANGE.
044400     PERFORM GET-A-FIELD-TO-CHANGE
044500             UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
044600                OR VALID-FIELD.
044700*---------------------------------------------------------
044800
044900 GET-A-FIELD-TO-CHANGE.
045000
045100     DISPLAY "INFORM A FIELD TO CHANGE 1 TO 8 (<ENTER> TO RETURN)".
045200     ACCEPT ENTRY-RECORD-FIELD.
045300
045400     IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
045500        IF NOT VALID-FIELD
045600           DISPLAY "INVALID FIELD !".
045700*---------------------------------------------------------
045800
045900 CHANGE-SAVE-GET-ANOTHER-FIELD.
046000
046100     DISPLAY "MENU ITEM ID: " MI-ID.
046200
046300     MOVE "N" TO W-VALID-ANSWER.
046400
046500     IF ENTRY-RECORD-FIELD = 1
046600        PERFORM GET-MI-NAME
046700        PERFORM GET-MI-NAME
046800                UNTIL MI-NAME NOT EQUAL SPACES
046900                   OR QUIT-IS-CONFIRMED.
047000
047100     IF ENTRY-RECORD-FIELD = 2
047200        PERFORM GET-MI-DESC.
047300
047400     IF ENTRY-RECORD-FIELD = 3
047500        PERFORM GET-MI-PRICE
047600        PERFORM GET-MI-PRICE
047700                UNTIL MI-PRICE GREATER THAN ZERO
047800                   OR QUIT-IS-CONFIRMED.
047900
048000     IF ENTRY-RECORD-FIELD = 4
048100        PERFORM GET-MI-PREP-MIN
048200        PERFORM GET-MI-PREP-MIN
048300                UNTIL MI-PREP-MIN GREATER THAN ZERO
048400                   OR QUIT-IS-CONFIRMED.
048500
048600     IF ENTRY-RECORD-FIELD = 5
048700        PERFORM GET-MI-CATEGORY.
048800
048900     IF ENTRY-RECORD-FIELD = 6
049000        PERFORM GET-MI-DIET-TYPE.
049100
049200     IF ENTRY-RECORD-FIELD = 7
049300        PERFORM GET-MI-MENU-TYPE
049400        PERFORM GET-MI-MENU-TYPE
049500                UNTIL MI-MENU-TYPE EQUAL "BREAKFAST" OR
049600                      MI-MENU-TYPE EQUAL "LUNCH" OR
049700                      MI-MENU-TYPE EQUAL "DINNER" OR
049800                      QUIT-IS-CONFIRMED.
049900
050000     IF ENTRY-RECORD-FIELD = 8
050100        PERFORM GET-MI-AVAILABLE
050200        PERFORM GET-MI-AVAILABLE
050300                UNTIL MI-AVAILABLE EQUAL "Y" OR
050400                      MI-AVAILABLE EQUAL "N" OR
050500                      QUIT-IS-CONFIRMED.
050600
050700     IF QUIT-IS-CONFIRMED
050800        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
050900        ACCEPT DUMMY
051000        MOVE 0 TO ENTRY-RECORD-FIELD
051100     ELSE
051200        PERFORM SAVE-CHANGES-ON-THE-RECORD
051300        PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
051400*---------------------------------------------------------
051500
051600 SAVE-CHANGES-ON-THE-RECORD.
051700
051800     PERFORM REWRITE-MENU-ITEM-RECORD.
051900
052000     IF ERROR-WRITING
052100        PERFORM DISPLAY-MENU-ITEM-RECORD
052200        DISPLAY "ERROR WHILE REWRITING THE RECORD ! <ENTER>"
052300        ACCEPT DUMMY
052400     ELSE
052500        PERFORM DISPLAY-MENU-ITEM-RECORD
052600        DISPLAY "----- MENU ITEM RECORD CHANGED! ----- <ENTER>"
052650        ADD 1 TO W-RECORDS-MAINTAINED
052700        ACCEPT DUMMY.
052800*---------------------------------------------------------
052900
053000 REWRITE-MENU-ITEM-RECORD.
053100
053200     MOVE "N" TO W-ERROR-WRITING.
053300
053400     REWRITE MENU-ITEM-RECORD
053500              INVALID KEY
053600            MOVE "Y" TO W-ERROR-WRITING.
053700*---------------------------------------------------------
053800
053900 COPY "PLGENERAL.CBL".
054000 COPY "PL-LOOK-FOR-MENU-ITEM-RECORD.CBL".
054100 COPY "PL-VALIDATE-MENU-TIME.CBL".
054200*---------------------------------------------------------
