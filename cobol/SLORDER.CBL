000100*---------------------------------------------------------
000200* SLORDER.CBL - FILE-CONTROL ENTRY FOR THE ORDER MASTER.
000300*---------------------------------------------------------
000400 SELECT ORDER-FILE
000500        ASSIGN TO "ORDERMST"
000600        ORGANIZATION IS INDEXED
000700        ACCESS MODE IS DYNAMIC
000800        RECORD KEY IS OR-ID.
