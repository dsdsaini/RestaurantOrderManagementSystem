000100*---------------------------------------------------------
000200* FDPAYMT.CBL - RECORD LAYOUT FOR THE PAYMENT LEDGER FILE.
000300* PM-STATUS = REFUNDED ROWS CARRY PM-METHOD FORCED TO CASH
000400* BY PARTIAL-REFUND.COB REGARDLESS OF THE ORIGINAL TENDER.
000500*---------------------------------------------------------
000600 FD  PAYMENT-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  PAYMENT-RECORD.
000900     05  PM-ID                      PIC 9(09).
001000     05  PM-ORDER-ID                PIC 9(09).
001100     05  PM-METHOD                  PIC X(11).
001200         88  PM-IS-CASH                 VALUE "CASH".
001300         88  PM-IS-CREDIT-CARD          VALUE "CREDIT_CARD".
001400         88  PM-IS-DEBIT-CARD           VALUE "DEBIT_CARD".
001500         88  PM-IS-UPI                  VALUE "UPI".
001600     05  PM-STATUS                  PIC X(08).
001700         88  PM-STAT-SUCCESS            VALUE "SUCCESS".
001800         88  PM-STAT-FAILED             VALUE "FAILED".
001900         88  PM-STAT-REFUNDED           VALUE "REFUNDED".
002000     05  PM-AMOUNT                  PIC S9(7)V9(2).
002100     05  PM-CREATED-AT              PIC X(19).
002200     05  PM-RETRY-COUNT             PIC 9(02).
002300     05  PM-REFUNDED-AMT            PIC S9(7)V9(2).
002400     05  FILLER                     PIC X(04).
