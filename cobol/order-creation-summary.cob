000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. order-creation-summary.
000300 AUTHOR. CARLA Y BETTENCOURT.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 03/11/2003.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 03/11/03  CYB  RQ-0299  ORIGINAL WRITE-UP.  END-OF-SHIFT
001300*                         RUN THAT SORTS THE ORDER MASTER BY
001400*                         BRANCH AND PRINTS AN ORDER COUNT
001500*                         AND DOLLAR TOTAL PER BRANCH FOR THE
001600*                         DISTRICT MANAGER'S RECAP SHEET.
001700* 11/02/05  PJM  RQ-0340  GRAND TOTAL LINE ADDED AT THE OWNER
001800*                         GROUP'S REQUEST SO THE LAST PAGE
001900*                         SHOWS A SYSTEM-WIDE FIGURE WITHOUT
002000*                         HAND-ADDING THE BRANCH SUBTOTALS.
002100*---------------------------------------------------------
002200
002300 ENVIRONMENT DIVISION.
002400   INPUT-OUTPUT SECTION.
002500     FILE-CONTROL.
002600
002700       COPY "SLORDER.CBL".
002800       COPY "SLBRANCH.CBL".
002900
003000       SELECT PRINTER-FILE
003100              ASSIGN TO "order-creation-summary.prn"
003200              ORGANIZATION IS LINE SEQUENTIAL.
003300
003400       SELECT WORK-FILE
003500              ASSIGN TO "work-file"
003600              ORGANIZATION IS SEQUENTIAL.
003700
003800       SELECT SORT-FILE
003900              ASSIGN TO "sort-file.tmp".
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600    FILE SECTION.
004700
004800       COPY "FDORDER.CBL".
004900       COPY "FDBRANCH.CBL".
005000
005100       FD  PRINTER-FILE
005200           LABEL RECORDS ARE OMITTED.
005300       01  PRINTER-RECORD            PIC X(80).
005400
005500       FD  WORK-FILE
005600           LABEL RECORDS ARE STANDARD.
005700       01  WORK-RECORD.
005800           05  WORK-ORDER-ID         PIC 9(09).
005900           05  WORK-CUSTOMER         PIC X(40).
006000           05  WORK-STATUS           PIC X(12).
006100           05  WORK-TOTAL-AMT        PIC S9(7)V9(2).
006200           05  WORK-PAID-AMT         PIC S9(7)V9(2).
006300           05  WORK-CREATED-AT       PIC X(19).
006400           05  WORK-BRANCH-ID        PIC 9(09).
006500           05  WORK-DELIVERY-CHG     PIC S9(7)V9(2).
006600           05  FILLER                PIC X(03).
006700
006800       01  WORK-RECORD-R REDEFINES WORK-RECORD.
006900           05  WORK-SORT-KEY-BYTES   PIC X(09).
007000           05  FILLER                PIC X(110).
007100
007200       SD  SORT-FILE.
007300       01  SORT-RECORD.
007400           05  SORT-ORDER-ID         PIC 9(09).
007500           05  SORT-CUSTOMER         PIC X(40).
007600           05  SORT-STATUS           PIC X(12).
007700           05  SORT-TOTAL-AMT        PIC S9(7)V9(2).
007800           05  SORT-PAID-AMT         PIC S9(7)V9(2).
007900           05  SORT-CREATED-AT       PIC X(19).
008000           05  SORT-BRANCH-ID        PIC 9(09).
008100           05  SORT-DELIVERY-CHG     PIC S9(7)V9(2).
008200           05  FILLER                PIC X(03).
008300
008400       01  SORT-RECORD-R REDEFINES SORT-RECORD.
008500           05  SORT-KEY-BYTES        PIC X(09).
008600           05  FILLER                PIC X(110).
008700
008800    WORKING-STORAGE SECTION.
008900
009000       01  TITLE.
009100           05  FILLER                PIC X(25) VALUE SPACES.
009200           05  FILLER                PIC X(28)
009300                   VALUE "ORDER CREATION SUMMARY REPORT".
009400           05  FILLER                PIC X(17) VALUE SPACES.
009500           05  FILLER                PIC X(05) VALUE "PAG: ".
009600           05  PAGE-NUMBER           PIC 9(04) VALUE 0.
009700
009800       01  HEADING-1.
009900           05  FILLER                PIC X(10) VALUE "BRANCH ID".
010000           05  FILLER                PIC X(03) VALUE SPACES.
010100           05  FILLER                PIC X(25) VALUE "BRANCH NAME".
010200           05  FILLER                PIC X(10) VALUE SPACES.
010300           05  FILLER                PIC X(12) VALUE "ORDER COUNT".
010400           05  FILLER                PIC X(02) VALUE SPACES.
010500           05  FILLER                PIC X(14) VALUE "BRANCH TOTAL".
010600
010700       01  HEADING-2.
010800           05  FILLER                PIC X(78) VALUE ALL "=".
010900
011000       01  BRANCH-LINE.
011100           05  D-BRANCH-ID           PIC ZZZZZZZZ9.
011200           05  FILLER                PIC X(04) VALUE SPACES.
011300           05  D-BRANCH-NAME         PIC X(25).
011400           05  FILLER                PIC X(09) VALUE SPACES.
011500           05  D-ORDER-COUNT         PIC ZZZ,ZZ9.
011600           05  FILLER                PIC X(03) VALUE SPACES.
011700           05  D-BRANCH-TOTAL        PIC ZZZ,ZZZ,ZZ9.99-.
011800
011900       01  GRAND-LINE.
012000           05  D-GRAND-LABEL         PIC X(22) VALUE
012100               "SYSTEM GRAND TOTAL".
012200           05  FILLER                PIC X(38) VALUE SPACES.
012300           05  D-GRAND-TOTAL         PIC ZZZ,ZZZ,ZZ9.99-.
012400
012500       01  W-END-OF-FILE             PIC X.
012600           88  END-OF-FILE               VALUE "Y".
012700
012800       01  W-FOUND-BRANCH-RECORD     PIC X.
012900           88  FOUND-BRANCH-RECORD       VALUE "Y".
013000
013100       01  W-PRINTED-LINES           PIC 99.
013200           88  PAGE-FULL                 VALUE 50 THROUGH 99.
013300
013400       01  W-BRANCH-TOTALS.
013500           05  W-CURRENT-BRANCH-ID   PIC 9(09).
013600           05  W-CURRENT-BRANCH-COUNT PIC 9(07).
013700           05  W-CURRENT-BRANCH-SUM  PIC S9(8)V9(2).
013800
013900       01  W-BRANCH-TOTALS-R REDEFINES W-BRANCH-TOTALS.
014000           05  W-BRANCH-TOTALS-CHARS PIC X(20).
014100
014200       77  W-SYSTEM-ORDER-COUNT      PIC 9(07) COMP.
014300       77  W-SYSTEM-GRAND-TOTAL      PIC S9(9)V9(2).
014400       77  DUMMY                     PIC X.
014500*---------------------------------------------------------
014600
014700 PROCEDURE DIVISION.
014800
014900     SORT SORT-FILE
015000         ON ASCENDING KEY SORT-BRANCH-ID
015100         USING ORDER-FILE
015200         GIVING WORK-FILE.
015300
015400     OPEN INPUT WORK-FILE.
015500     OPEN INPUT BRANCH-FILE.
015600     OPEN OUTPUT PRINTER-FILE.
015700
015800     MOVE 0 TO PAGE-NUMBER.
015900     MOVE 0 TO W-SYSTEM-ORDER-COUNT.
016000     MOVE 0 TO W-SYSTEM-GRAND-TOTAL.
016100     MOVE "N" TO W-END-OF-FILE.
016200
016300     PERFORM PRINT-HEADINGS.
016400
016500     PERFORM READ-WORK-NEXT-RECORD.
016600
016700     IF END-OF-FILE
016800        MOVE "NO ORDERS ON FILE FOR THIS RUN !" TO PRINTER-RECORD
016900        WRITE PRINTER-RECORD BEFORE ADVANCING 1
017000     ELSE
017100        PERFORM PRINT-ALL-BRANCHES UNTIL END-OF-FILE
017200        PERFORM PRINT-GRAND-TOTAL-LINE.
017300
017400     PERFORM FINALIZE-PAGE.
017500
017600     CLOSE WORK-FILE.
017700     CLOSE BRANCH-FILE.
017800     CLOSE PRINTER-FILE.
017900
018000     EXIT PROGRAM.
018100
018200     STOP RUN.
018300*---------------------------------------------------------
018400
018500 PRINT-ALL-BRANCHES.
018600
018700     MOVE ZEROS TO W-BRANCH-TOTALS.
018800     MOVE WORK-BRANCH-ID TO W-CURRENT-BRANCH-ID.
018900
019000     PERFORM ACCUMULATE-ONE-BRANCH-LINE UNTIL
019100             WORK-BRANCH-ID NOT EQUAL W-CURRENT-BRANCH-ID
019200          OR END-OF-FILE.
019300
019400     PERFORM PRINT-ONE-BRANCH-LINE.
019500*---------------------------------------------------------
019600
019700 ACCUMULATE-ONE-BRANCH-LINE.
019800
019900     ADD 1              TO W-CURRENT-BRANCH-COUNT.
020000     ADD WORK-TOTAL-AMT TO W-CURRENT-BRANCH-SUM.
020100
020200     PERFORM READ-WORK-NEXT-RECORD.
020300*---------------------------------------------------------
020400
020500 PRINT-ONE-BRANCH-LINE.
020600
020700     IF PAGE-FULL
020800        PERFORM FINALIZE-PAGE
020900        PERFORM PRINT-HEADINGS.
021000
021100     MOVE W-CURRENT-BRANCH-ID TO BR-ID.
021200     MOVE "Y" TO W-FOUND-BRANCH-RECORD.
021300     PERFORM LOOK-FOR-BRANCH-RECORD.
021400
021500     MOVE W-CURRENT-BRANCH-ID TO D-BRANCH-ID.
021600     IF FOUND-BRANCH-RECORD
021700        MOVE BR-NAME TO D-BRANCH-NAME
021800     ELSE
021900        MOVE "** BRANCH NOT FOUND **" TO D-BRANCH-NAME.
022000
022100     MOVE W-CURRENT-BRANCH-COUNT TO D-ORDER-COUNT.
022200     MOVE W-CURRENT-BRANCH-SUM   TO D-BRANCH-TOTAL.
022300
022400     MOVE BRANCH-LINE TO PRINTER-RECORD.
022500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
022600     ADD 1 TO W-PRINTED-LINES.
022700
022800     ADD W-CURRENT-BRANCH-COUNT TO W-SYSTEM-ORDER-COUNT.
022900     ADD W-CURRENT-BRANCH-SUM   TO W-SYSTEM-GRAND-TOTAL.
023000*---------------------------------------------------------
023100
023200 PRINT-GRAND-TOTAL-LINE.
023300
023400     IF PAGE-FULL
023500        PERFORM FINALIZE-PAGE
023600        PERFORM PRINT-HEADINGS.
023700
023800     MOVE SPACES TO PRINTER-RECORD.
023900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
024000
024100     MOVE W-SYSTEM-GRAND-TOTAL TO D-GRAND-TOTAL.
024200     MOVE GRAND-LINE TO PRINTER-RECORD.
024300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
024400     ADD 2 TO W-PRINTED-LINES.
024500*---------------------------------------------------------
024600
024700 READ-WORK-NEXT-RECORD.
024800
024900     READ WORK-FILE NEXT RECORD
025000         AT END
025100             MOVE "Y" TO W-END-OF-FILE.
025200*---------------------------------------------------------
025300
025400 FINALIZE-PAGE.
025500
025600     MOVE SPACES TO PRINTER-RECORD.
025700     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
025800*---------------------------------------------------------
025900
026000 PRINT-HEADINGS.
026100
026200     ADD 1 TO PAGE-NUMBER.
026300     MOVE TITLE TO PRINTER-RECORD.
026400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
026500
026600     MOVE HEADING-1 TO PRINTER-RECORD.
026700     WRITE PRINTER-RECORD AFTER ADVANCING 3.
026800
026900     MOVE HEADING-2 TO PRINTER-RECORD.
027000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
027100
027200     MOVE 5 TO W-PRINTED-LINES.
027300*---------------------------------------------------------
027400
027500 COPY "PL-LOOK-FOR-BRANCH-RECORD.CBL".
027600*---------------------------------------------------------
