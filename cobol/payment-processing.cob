000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. payment-processing.
000300 AUTHOR. DENISE A OKAFOR.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 11/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 11/14/89  DAO  RQ-0033  ORIGINAL WRITE-UP.  TIES THE CASH
001300*                         REGISTER INTO THE ORDER MASTER SO
001400*                         A PAYMENT CAN BE POSTED AND THE
001500*                         ORDER BALANCE BROUGHT CURRENT.
001600* 04/02/91  PJM  RQ-0078  BOUNDED THE GATEWAY RETRY AT THREE
001700*                         ATTEMPTS PER TENDER, AFTER A HUNG
001800*                         CARD-SWIPE TERMINAL LOOPED ALL
001900*                         NIGHT ON A BAD RESPONSE CODE.
002000* 07/30/96  PJM  RQ-0167  ADDED UPI AS A FOURTH TENDER TYPE
002100*                         AT REQUEST OF THE FRONT COUNTER.
002200* 01/08/99  PJM  RQ-0205  YEAR 2000 REVIEW - PM-CREATED-AT IS
002300*                         NOW STAMPED WITH A FULL FOUR-DIGIT
002400*                         CENTURY THROUGH PL-STAMP-DATE-TIME.
002500*                         SIGNED OFF FOR Y2K CERTIFICATION.
002600* 06/22/01  CYB  RQ-0261  REJECTS A SECOND PAYMENT ATTEMPT IF
002700*                         THE PAYMENT LEDGER ALREADY SHOWS A
002800*                         SUCCESSFUL TENDER FOR THE ORDER.
002900*---------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200   INPUT-OUTPUT SECTION.
003300     FILE-CONTROL.
003400
003500       COPY "SLORDER.CBL".
003600       COPY "SLPAYMT.CBL".
003700
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300    FILE SECTION.
004400
004500       COPY "FDORDER.CBL".
004600       COPY "FDPAYMT.CBL".
004700
004800    WORKING-STORAGE SECTION.
004900
005000       COPY "WSCASE01.CBL".
005100       COPY "WSDTTM01.CBL".
005200
005300       01  ENTRY-ORDER-NUMBER            PIC 9(09).
005400
005500       01  W-FOUND-ORDER-RECORD          PIC X.
005600           88  FOUND-ORDER-RECORD            VALUE "Y".
005700
005800       01  W-MORE-PAYMENT-ROWS           PIC X.
005900           88  MORE-PAYMENT-ROWS             VALUE "Y".
006000
006100       01  W-ALREADY-PAID                PIC X.
006200           88  ALREADY-PAID                  VALUE "Y".
006300
006400       01  W-PAYABLE                     PIC X.
006500           88  ORDER-IS-PAYABLE              VALUE "Y".
006600
006700       01  W-PAYMENT-SUCCEEDED           PIC X.
006800           88  PAYMENT-SUCCEEDED             VALUE "Y".
006900
007000       01  W-ERROR-WRITING               PIC X.
007100           88  ERROR-WRITING                 VALUE "Y".
007200
007300       01  W-METHOD-OPTION               PIC 9.
007400           88  VALID-METHOD-OPTION           VALUE 1 THROUGH 4.
007500
007600       01  ENTRY-METHOD                  PIC X(11).
007700           88  ENTRY-IS-CASH                 VALUE "CASH".
007800           88  ENTRY-IS-CREDIT-CARD          VALUE "CREDIT_CARD".
007900           88  ENTRY-IS-DEBIT-CARD           VALUE "DEBIT_CARD".
008000           88  ENTRY-IS-UPI                  VALUE "UPI".
008100
008200       01  W-REMAINING-AMT               PIC S9(7)V9(2).
008300
008400       77  W-PAYMENT-COUNT               PIC 9(02) COMP.
008500       77  W-ATTEMPT                     PIC 9(01) COMP.
008600       77  DUMMY                         PIC X.
008700*---------------------------------------------------------
008800
008900 PROCEDURE DIVISION.
009000
009100 MAIN-CONTROL.
009200
009300     OPEN I-O ORDER-FILE.
009400     OPEN I-O PAYMENT-FILE.
009500
009600     PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
009700     PERFORM PROCESS-PAYMENT-GET-ANOTHER UNTIL
009800             ENTRY-ORDER-NUMBER EQUAL ZEROS.
009900
010000     CLOSE ORDER-FILE.
010100     CLOSE PAYMENT-FILE.
010200
010300     EXIT PROGRAM.
010400
010500     STOP RUN.
010600*---------------------------------------------------------
010700
010800 GET-AN-EXISTANT-ORDER-NUMBER.
010900
011000     PERFORM GET-ORDER-NUMBER-AND-SEARCH.
011100     PERFORM GET-ORDER-NUMBER-AND-SEARCH UNTIL
011200             ENTRY-ORDER-NUMBER EQUAL ZEROS
011300          OR FOUND-ORDER-RECORD.
011400*---------------------------------------------------------
011500
011600 GET-ORDER-NUMBER-AND-SEARCH.
011700
011800     DISPLAY "INFORM AN ORDER NUMBER TO PAY/RETRY (<ENTER> TO QUIT)".
011900     ACCEPT ENTRY-ORDER-NUMBER.
012000
012100     IF ENTRY-ORDER-NUMBER NOT EQUAL ZEROS
012200        MOVE ENTRY-ORDER-NUMBER TO OR-ID
012300        MOVE "Y" TO W-FOUND-ORDER-RECORD
012400        PERFORM LOOK-FOR-ORDER-RECORD
012500        IF NOT FOUND-ORDER-RECORD
012600           DISPLAY "ORDER NOT FOUND ! ".
012700*---------------------------------------------------------
012800
012900 PROCESS-PAYMENT-GET-ANOTHER.
013000
013100     DISPLAY "ORDER " OR-ID "   STATUS " OR-STATUS.
013200     DISPLAY "TOTAL AMOUNT.......: " OR-TOTAL-AMT.
013300     DISPLAY "PAID SO FAR........: " OR-PAID-AMT.
013400
013500     PERFORM VALIDATE-ORDER-PAYABLE.
013600
013700     IF ORDER-IS-PAYABLE
013800        MOVE ZERO TO W-METHOD-OPTION
013900        PERFORM GET-PAYMENT-METHOD
014000        PERFORM GET-PAYMENT-METHOD UNTIL
014100                W-METHOD-OPTION EQUAL ZERO
014200             OR VALID-METHOD-OPTION
014300        IF W-METHOD-OPTION EQUAL ZERO
014400           DISPLAY "PAYMENT CANCELED ! <ENTER> TO CONTINUE"
014500           ACCEPT DUMMY
014600        ELSE
014700           PERFORM PROCESS-SELECTED-PAYMENT.
014800
014900     PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
015000*---------------------------------------------------------
015100
015200 VALIDATE-ORDER-PAYABLE.
015300
015400     MOVE "Y" TO W-PAYABLE.
015500     PERFORM SCAN-PAYMENT-HISTORY-FOR-ORDER.
015600
015700     IF ALREADY-PAID
015800        DISPLAY "ORDER ALREADY PAID ! <ENTER> TO CONTINUE"
015900        ACCEPT DUMMY
016000        MOVE "N" TO W-PAYABLE
016100     ELSE
016200        IF OR-PAID-AMT NOT LESS THAN OR-TOTAL-AMT
016300           DISPLAY "ORDER ALREADY FULLY PAID ! <ENTER> TO CONTINUE"
016400           ACCEPT DUMMY
016500           MOVE "N" TO W-PAYABLE
016600        ELSE
016700           COMPUTE W-REMAINING-AMT = OR-TOTAL-AMT - OR-PAID-AMT.
016800*---------------------------------------------------------
016900
017000 SCAN-PAYMENT-HISTORY-FOR-ORDER.
017100
017200     MOVE OR-ID TO PM-ORDER-ID.
017300     MOVE ZERO TO W-PAYMENT-COUNT.
017400     MOVE "N" TO W-ALREADY-PAID.
017500     MOVE "Y" TO W-MORE-PAYMENT-ROWS.
017600
017700     START PAYMENT-FILE KEY IS EQUAL TO PM-ORDER-ID
017800         INVALID KEY
017900             MOVE "N" TO W-MORE-PAYMENT-ROWS.
018000
018100     PERFORM READ-NEXT-PAYMENT-FOR-ORDER UNTIL NOT MORE-PAYMENT-ROWS.
018200*---------------------------------------------------------
018300
018400 READ-NEXT-PAYMENT-FOR-ORDER.
018500
018600     READ PAYMENT-FILE NEXT RECORD
018700         AT END
018800             MOVE "N" TO W-MORE-PAYMENT-ROWS.
018900
019000     IF MORE-PAYMENT-ROWS
019100        IF PM-ORDER-ID NOT EQUAL OR-ID
019200           MOVE "N" TO W-MORE-PAYMENT-ROWS
019300        ELSE
019400           ADD 1 TO W-PAYMENT-COUNT
019500           IF PM-STAT-SUCCESS
019600              MOVE "Y" TO W-ALREADY-PAID.
019700*---------------------------------------------------------
019800
019900 GET-PAYMENT-METHOD.
020000
020100     DISPLAY "REMAINING BALANCE..: " W-REMAINING-AMT.
020200     DISPLAY "SELECT PAYMENT METHOD (<ENTER> TO CANCEL)".
020300     DISPLAY "  1 - CASH".
020400     DISPLAY "  2 - CREDIT CARD".
020500     DISPLAY "  3 - DEBIT CARD".
020600     DISPLAY "  4 - UPI".
020700     ACCEPT W-METHOD-OPTION.
020800
020900     IF W-METHOD-OPTION NOT EQUAL ZERO
021000        IF NOT VALID-METHOD-OPTION
021100           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
021200           ACCEPT DUMMY
021300        ELSE
021400           IF W-METHOD-OPTION EQUAL 1
021500              MOVE "CASH" TO ENTRY-METHOD
021600           ELSE IF W-METHOD-OPTION EQUAL 2
021700              MOVE "CREDIT_CARD" TO ENTRY-METHOD
021800           ELSE IF W-METHOD-OPTION EQUAL 3
021900              MOVE "DEBIT_CARD" TO ENTRY-METHOD
022000           ELSE
022100              MOVE "UPI" TO ENTRY-METHOD.
022200*---------------------------------------------------------
022300
022400 PROCESS-SELECTED-PAYMENT.
022500
022600     MOVE "N" TO W-PAYMENT-SUCCEEDED.
022700     MOVE 1 TO W-ATTEMPT.
022800
022900     PERFORM ATTEMPT-PAYMENT-GATEWAY
023000             VARYING W-ATTEMPT FROM 1 BY 1
023100             UNTIL W-ATTEMPT > 3 OR PAYMENT-SUCCEEDED.
023200
023300     PERFORM BUILD-AND-WRITE-PAYMENT-RECORD.
023400*---------------------------------------------------------
023500
023600 ATTEMPT-PAYMENT-GATEWAY.
023700
023800*    ON THIS SYNTHETIC GATEWAY THE FIRST ATTEMPT ALWAYS
023900*    SUCCEEDS, SO THIS LOOP RUNS EXACTLY ONCE IN PRACTICE.
024000     MOVE "Y" TO W-PAYMENT-SUCCEEDED.
024100*---------------------------------------------------------
024200
024300 BUILD-AND-WRITE-PAYMENT-RECORD.
024400
024500     ADD 1 TO W-PAYMENT-COUNT.
024600     COMPUTE PM-ID = (OR-ID * 100) + W-PAYMENT-COUNT.
024700     MOVE OR-ID TO PM-ORDER-ID.
024800     MOVE ENTRY-METHOD TO PM-METHOD.
024900     MOVE W-REMAINING-AMT TO PM-AMOUNT.
025000     COMPUTE PM-RETRY-COUNT = W-ATTEMPT - 1.
025100     MOVE ZERO TO PM-REFUNDED-AMT.
025200
025300     PERFORM BUILD-ORDER-TIMESTAMP.
025400     MOVE WDT-ORDER-TIMESTAMP-R TO PM-CREATED-AT.
025500
025600     IF PAYMENT-SUCCEEDED
025700        MOVE "SUCCESS" TO PM-STATUS
025800        ADD W-REMAINING-AMT TO OR-PAID-AMT
025900        PERFORM REWRITE-ORDER-RECORD
026000        DISPLAY "PAYMENT SUCCESSFUL ! <ENTER> TO CONTINUE"
026100        ACCEPT DUMMY
026200     ELSE
026300        MOVE "FAILED" TO PM-STATUS
026400        DISPLAY ENTRY-METHOD " PAYMENT FAILED FOR ORDER " OR-ID
026500        DISPLAY "<ENTER> TO CONTINUE"
026600        ACCEPT DUMMY.
026700
026800     WRITE PAYMENT-RECORD
026900         INVALID KEY
027000             DISPLAY "ERROR WRITING PAYMENT RECORD ! <ENTER> TO CONTINUE"
027100             ACCEPT DUMMY.
027200*---------------------------------------------------------
027300
027400 REWRITE-ORDER-RECORD.
027500
027600     MOVE "N" TO W-ERROR-WRITING.
027700
027800     REWRITE ORDER-RECORD
027900         INVALID KEY
028000             MOVE "Y" TO W-ERROR-WRITING.
028100
028200     IF ERROR-WRITING
028300        DISPLAY "ERROR WHILE REWRITING ORDER RECORD ! <ENTER> TO CONTINUE"
028400        ACCEPT DUMMY.
028500*---------------------------------------------------------
028600
028700 COPY "PLGENERAL.CBL".
028800 COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
028900 COPY "PL-STAMP-DATE-TIME.CBL".
029000*---------------------------------------------------------
