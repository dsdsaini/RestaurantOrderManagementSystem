000100*---------------------------------------------------------
000200* PL-LOOK-FOR-BRANCH-RECORD.CBL
000300* CALLER MOVES THE WANTED KEY TO BR-ID AND SETS
000400* W-FOUND-BRANCH-RECORD TO "Y" BEFORE THE PERFORM; COMES
000500* BACK "N" IF THE BRANCH MASTER HAS NO SUCH ROW.
000600*---------------------------------------------------------
000700 LOOK-FOR-BRANCH-RECORD.
000800
000900     READ BRANCH-FILE RECORD
001000         INVALID KEY
001100             MOVE "N" TO W-FOUND-BRANCH-RECORD.
