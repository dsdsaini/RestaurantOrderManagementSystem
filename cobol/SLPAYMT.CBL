000100*---------------------------------------------------------
000200* SLPAYMT.CBL - FILE-CONTROL ENTRY FOR THE PAYMENT LEDGER.
000300* APPEND-ONLY HISTORY OF EVERY PAY/REFUND ATTEMPT POSTED
000400* AGAINST AN ORDER.  KEYED SO PAYMENT-PROCESSING CAN CHECK
000500* FOR A PRIOR SUCCESS BEFORE LETTING A SECOND PAYMENT THROUGH.
000600*---------------------------------------------------------
000700 SELECT PAYMENT-FILE
000800        ASSIGN TO "PAYMTLDG"
000900        ORGANIZATION IS INDEXED
001000        ACCESS MODE IS DYNAMIC
001100        RECORD KEY IS PM-ID
001200        ALTERNATE RECORD KEY IS PM-ORDER-ID
001300                  WITH DUPLICATES.
