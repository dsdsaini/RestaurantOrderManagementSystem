000100*---------------------------------------------------------
000200* PLGENERAL.CBL
000300* SHOP-WIDE OPERATOR-PROMPT LIBRARY.  COPIED INTO EVERY
000400* BATCH JOB THAT ASKS THE OPERATOR TO CONFIRM BEFORE A RUN
000500* (OR TO ACKNOWLEDGE AN END-OF-JOB MESSAGE).  CALLER SETS
000600* MSG-CONFIRMATION BEFORE PERFORMING CONFIRM-EXECUTION.
000700*---------------------------------------------------------
000800 CLEAR-SCREEN.
000900
001000     DISPLAY " " ERASE.
001100
001200 JUMP-LINE.
001300
001400     DISPLAY " ".
001500
001600 CONFIRM-EXECUTION.
001700
001800     DISPLAY MSG-CONFIRMATION.
001900     ACCEPT W-VALID-ANSWER.
002000
002100     IF NOT VALID-ANSWER
002200        DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
002300        ACCEPT DUMMY.
002400
002500 ASK-USER-IF-WANT-TO-COMPLETE.
002600
002700     PERFORM CONFIRM-EXECUTION.
002800     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
002900
003000 CONFIRM-IF-WANT-TO-QUIT.
003100
003200     MOVE "DO YOU WANT TO QUIT WITHOUT SAVING ? <Y/N>"
003300       TO MSG-CONFIRMATION.
003400     PERFORM CONFIRM-EXECUTION.
003500     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
