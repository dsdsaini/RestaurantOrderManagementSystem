000100*---------------------------------------------------------
000200* SLMENU.CBL - FILE-CONTROL ENTRY FOR THE MENU-ITEM MASTER.
000300*---------------------------------------------------------
000400 SELECT MENU-ITEM-FILE
000500        ASSIGN TO "MENUITMS"
000600        ORGANIZATION IS INDEXED
000700        ACCESS MODE IS DYNAMIC
000800        RECORD KEY IS MI-ID.
