000100*---------------------------------------------------------
000200* PL-STAMP-DATE-TIME.CBL
000300* BUILDS WDT-ORDER-TIMESTAMP FROM THE OPERATING SYSTEM CLOCK
000400* FOR STAMPING OR-CREATED-AT AND PM-CREATED-AT.  THE TWO-DIGIT
000500* YEAR RETURNED BY "ACCEPT FROM DATE" IS WINDOWED OUT TO A
000600* FULL FOUR-DIGIT CENTURY HERE AS PART OF THE RQ-0205 YEAR
000700* 2000 REMEDIATION - ANY YEAR LESS THAN 50 IS TREATED AS
000800* 20XX, OTHERWISE 19XX.
000900*---------------------------------------------------------
001000 BUILD-ORDER-TIMESTAMP.
001100
001200     ACCEPT WDT-TODAY-FROM-OS FROM DATE.
001300     ACCEPT WDT-TIME-FROM-OS FROM TIME.
001400
001500     IF WDT-TODAY-YY LESS THAN 50
001600        COMPUTE WDT-STAMP-CCYY = 2000 + WDT-TODAY-YY
001700     ELSE
001800        COMPUTE WDT-STAMP-CCYY = 1900 + WDT-TODAY-YY.
001900
002000     MOVE WDT-STAMP-CCYY TO WDT-STAMP-CCYY-OUT.
002100     MOVE WDT-TODAY-MM   TO WDT-STAMP-MM-OUT.
002200     MOVE WDT-TODAY-DD   TO WDT-STAMP-DD-OUT.
002300     MOVE WDT-TIME-HH    TO WDT-STAMP-HH-OUT.
002400     MOVE WDT-TIME-MM    TO WDT-STAMP-MN-OUT.
002500     MOVE WDT-TIME-SS    TO WDT-STAMP-SC-OUT.
