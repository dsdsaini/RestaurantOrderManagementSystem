000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. order-processing-system.
000300 AUTHOR. THOMAS R WEXLER.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 04/02/88  TRW  RQ-0001  ORIGINAL WRITE-UP. TOP MENU FOR
001300*                         THE NIGHTLY RESTAURANT SETTLEMENT
001400*                         SUITE - REPLACES THE MANUAL RUN
001500*                         SHEET THE SHIFT CLERKS USED TO
001600*                         FILL IN BY HAND.
001700* 11/14/89  DAO  RQ-0033  ADDED OPTION 5, PAYMENT PROCESSING
001800*                         SUB-MENU, WHEN THE CASH REGISTER
001900*                         TIE-IN WAS BROUGHT UP.
002000* 02/06/91  PJM  RQ-0078  ADDED OPTION 6, BILL REPORT, AT
002100*                         REQUEST OF THE CONTROLLER'S OFFICE.
002200* 09/19/94  DAO  RQ-0140  ADDED OPTION 7, ORDER STATUS UPDATE,
002300*                         FOR THE NEW KITCHEN DISPLAY FEED.
002400* 01/08/99  PJM  RQ-0205  YEAR 2000 REVIEW - NO TWO-DIGIT
002500*                         YEAR FIELDS FOUND IN THIS PROGRAM.
002600*                         SIGNED OFF FOR Y2K CERTIFICATION.
002700* 06/22/01  CYB  RQ-0261  RENUMBERED MENU AFTER BRANCH-MASTER
002800*                         MAINTENANCE (OPTION 1) AND BRANCH
002900*                         INQUIRY (OPTION 2) WERE SPLIT OUT
003000*                         OF THE OLD COMBINED BRANCH ROSTER JOB.
003100* 03/11/03  CYB  RQ-0299  ADDED OPTION 8, ORDER-CREATION
003200*                         SUMMARY REPORT, FOR END-OF-RUN
003300*                         CONTROL TOTALS REQUESTED BY AUDIT.
003350* 02/11/05  TRW  RQ-0327  PUTS TODAY'S DATE ON THE MENU SCREEN
003360*                         SO THE NIGHT SHIFT CAN CONFIRM THE
003370*                         SYSTEM CLOCK BEFORE RUNNING SETTLEMENT.
003400*---------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200
004300 WORKING-STORAGE SECTION.
004400
004420     COPY "WSDTTM01.CBL".
004440
004500 01  W-MAIN-MENU-OPTION             PIC 9.
004600     88  VALID-MAIN-MENU-OPTION         VALUE 0 THROUGH 8.
004700
004800 01  FILLER.
004900     05  W-MENU-FILLER-1            PIC X(01).
005000
005050 77  W-OPTIONS-SELECTED             PIC 9(05) COMP VALUE ZERO.
005100 77  DUMMY                          PIC X.
005200*---------------------------------------------------------
005300
005400 PROCEDURE DIVISION.
005500
005600 MAIN-CONTROL.
005700
005800     PERFORM GET-MENU-OPTION.
005900     PERFORM GET-MENU-OPTION UNTIL
006000             W-MAIN-MENU-OPTION EQUAL ZERO
006100          OR VALID-MAIN-MENU-OPTION.
006200
006300     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
006400
006450     DISPLAY "OPTIONS SELECTED THIS SESSION: " W-OPTIONS-SELECTED.
006500     STOP RUN.
006600*---------------------------------------------------------
006700
006800 GET-MENU-OPTION.
006900
007000     PERFORM CLEAR-SCREEN.
007020     ACCEPT WDT-TODAY-FROM-OS FROM DATE.
007100     DISPLAY "                      ORDER PROCESSING SYSTEM".
007150     DISPLAY "                      TODAY IS " WDT-TODAY-MM "/"
007160             WDT-TODAY-DD "/" WDT-TODAY-YY.
007200     DISPLAY " ".
007300     DISPLAY "             ------------------------------------------".
007400     DISPLAY "             | 1 - BRANCH MASTER MAINTENANCE          |".
007500     DISPLAY "             | 2 - BRANCH INQUIRY                     |".
007600     DISPLAY "             | 3 - MENU ITEM MAINTENANCE (INTAKE)     |".
007700     DISPLAY "             | 4 - MENU ITEM LISTING                  |".
007800     DISPLAY "             | 5 - ORDER CREATION                     |".
007900     DISPLAY "             | 6 - ORDER STATUS UPDATE                |".
008000     DISPLAY "             | 7 - PAYMENT PROCESSING                 |".
008100     DISPLAY "             | 8 - ORDER-CREATION SUMMARY REPORT      |".
008200     DISPLAY "             | 0 - EXIT                               |".
008300     DISPLAY "             ------------------------------------------".
008400     DISPLAY " ".
008500     DISPLAY "             - CHOOSE AN OPTION FROM MENU:  ".
008600     PERFORM JUMP-LINE 10 TIMES.
008700     ACCEPT W-MAIN-MENU-OPTION.
008800
008900     IF W-MAIN-MENU-OPTION EQUAL ZERO
009000        DISPLAY "PROGRAM TERMINATED !"
009100     ELSE
009200        IF NOT VALID-MAIN-MENU-OPTION
009300           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
009400           ACCEPT DUMMY.
009500*---------------------------------------------------------
009600
009700 DO-OPTIONS.
009800
009900     PERFORM CLEAR-SCREEN.
009950     ADD 1 TO W-OPTIONS-SELECTED.
010000
010100     IF W-MAIN-MENU-OPTION = 1
010200        CALL "branch-master-maintenance".
010300
010400     IF W-MAIN-MENU-OPTION = 2
010500        CALL "branch-inquiry".
010600
010700     IF W-MAIN-MENU-OPTION = 3
010800        CALL "menu-item-maintenance".
010900
011000     IF W-MAIN-MENU-OPTION = 4
011100        CALL "menu-item-listing".
011200
011300     IF W-MAIN-MENU-OPTION = 5
011400        CALL "order-creation".
011500
011600     IF W-MAIN-MENU-OPTION = 6
011700        CALL "order-status-update".
011800
011900     IF W-MAIN-MENU-OPTION = 7
012000        CALL "payment-processing-menu".
012100
012200     IF W-MAIN-MENU-OPTION = 8
012300        CALL "order-creation-summary".
012400
012500     PERFORM GET-MENU-OPTION.
012600     PERFORM GET-MENU-OPTION UNTIL
012700             W-MAIN-MENU-OPTION EQUAL ZERO
012800          OR VALID-MAIN-MENU-OPTION.
012900*---------------------------------------------------------
013000
013100 COPY "PLMENU.CBL".
013200*---------------------------------------------------------
