000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. branch-inquiry.
000300 AUTHOR. THOMAS R WEXLER.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 06/22/2001.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 06/22/01  CYB  RQ-0261  ORIGINAL WRITE-UP.  SPLIT OFF THE
001300*                         OLD CONTROL-FILE DISPLAY OPTION
001400*                         INTO ITS OWN READ-ONLY PROGRAM NOW
001500*                         THAT BRANCH IS A REAL MASTER FILE.
001600* 09/04/02  CYB  RQ-0283  SHOWS WHETHER THE BRANCH IS OPEN
001700*                         FOR BUSINESS ALONGSIDE THE RAW
001800*                         ACTIVE FLAG, PER THE COUNTER HELP
001900*                         DESK'S REQUEST.
001950* 02/11/05  TRW  RQ-0327  STAMPS THE SCREEN WITH TODAY'S DATE
001960*                         SO THE HELP DESK KNOWS HOW FRESH THE
001970*                         LOOK-UP IS WHEN THEY READ IT BACK
001980*                         TO A CALLER.
002000*---------------------------------------------------------
002100
002200 ENVIRONMENT DIVISION.
002300   INPUT-OUTPUT SECTION.
002400     FILE-CONTROL.
002500
002600       COPY "SLBRANCH.CBL".
002700
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 DATA DIVISION.
003300    FILE SECTION.
003400
003500       COPY "FDBRANCH.CBL".
003600
003700    WORKING-STORAGE SECTION.
003800
003810       COPY "WSDTTM01.CBL".
003820
003900      01 W-FOUND-RECORD         PIC X.
004000         88 FOUND-RECORD     VALUE "Y".
004100
004200      77 ENTRY-BRANCH-NUMBER        PIC 9(9).
004250      77 W-INQUIRIES-MADE           PIC 9(05) COMP VALUE ZERO.
004300      77 DUMMY                      PIC X.
004400*---------------------------------------------------------
004500
004600 PROCEDURE DIVISION.
004700
004800     OPEN I-O BRANCH-FILE.
004850     ACCEPT WDT-TODAY-FROM-OS FROM DATE.
004860     DISPLAY "BRANCH INQUIRY - AS OF " WDT-TODAY-MM "/"
004870             WDT-TODAY-DD "/" WDT-TODAY-YY.
004900
005000     PERFORM GET-BRANCH-NUMBER-AND-SEARCH.
005100     PERFORM GET-BRANCH-NUMBER-AND-SEARCH UNTIL
005200             ENTRY-BRANCH-NUMBER EQUAL ZEROS
005300          OR FOUND-RECORD.
005400
005500     PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER UNTIL
005600             ENTRY-BRANCH-NUMBER EQUAL ZEROS.
005700
005800     CLOSE BRANCH-FILE.
005850     DISPLAY "INQUIRIES MADE THIS SESSION: " W-INQUIRIES-MADE.
005900
006000     EXIT PROGRAM.
006100
006200     STOP RUN.
006300*---------------------------------------------------------
006400
006500 GET-BRANCH-NUMBER-AND-SEARCH.
006600
006700     MOVE ZEROS TO ENTRY-BRANCH-NUMBER.
006800     DISPLAY "INFORM A BRANCH ID TO SEARCH AND DISPLAY (<ENTER> TO QUIT)".
006900     ACCEPT ENTRY-BRANCH-NUMBER.
007000
007100     IF ENTRY-BRANCH-NUMBER EQUAL ZEROS
007200        DISPLAY "PROGRAM TERMINATED !"
007300     ELSE
007400        MOVE ENTRY-BRANCH-NUMBER TO BR-ID
007500        MOVE "Y" TO W-FOUND-RECORD
007600        READ BRANCH-FILE RECORD
007700        INVALID KEY
007800              MOVE "N" TO W-FOUND-RECORD
007900              DISPLAY "BRANCH NOT FOUND ! ".
008000*---------------------------------------------------------
008100
008200 GET-RECORD-SHOW-AND-GET-ANOTHER.
008300
008400     PERFORM DISPLAY-THE-RECORD.
008450     ADD 1 TO W-INQUIRIES-MADE.
008500     DISPLAY "<ENTER> TO CONTINUE".
008600     ACCEPT DUMMY.
008700
008800     PERFORM GET-BRANCH-NUMBER-AND-SEARCH.
008900     PERFORM GET-BRANCH-NUMBER-AND-SEARCH UNTIL
009000             ENTRY-BRANCH-NUMBER EQUAL ZEROS
009100          OR FOUND-RECORD.
009200*---------------------------------------------------------
009300
009400 DISPLAY-THE-RECORD.
009500
009600     DISPLAY "BRANCH ID..........: " BR-ID.
009700     DISPLAY "1) NAME............: " BR-NAME.
009800     DISPLAY "2) LOCATION........: " BR-LOCATION.
009900     DISPLAY "3) ACTIVE FLAG......: " BR-ACTIVE.
010000
010100     IF BR-ACTIVE EQUAL "Y"
010200        DISPLAY "   STATUS...........: OPEN FOR BUSINESS"
010300     ELSE
010400        DISPLAY "   STATUS...........: CLOSED - NEW ORDERS REJECTED".
010500*---------------------------------------------------------
