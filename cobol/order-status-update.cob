000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. order-status-update.
000300 AUTHOR. DENISE A OKAFOR.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 09/19/1994.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 09/19/94  DAO  RQ-0140  ORIGINAL WRITE-UP.  LETS THE NEW
001300*                         KITCHEN DISPLAY FEED PUSH STATUS
001400*                         TRANSITIONS BACK ONTO THE ORDER
001500*                         MASTER (CREATED/PREPARING/ETC).
001600* 01/08/99  PJM  RQ-0205  YEAR 2000 REVIEW - NO TWO-DIGIT
001700*                         YEAR FIELDS FOUND IN THIS PROGRAM.
001800* 08/14/00  PJM  RQ-0231  REJECTS ANY STATUS WORD THAT IS
001900*                         NOT ONE OF THE FOUR RECOGNIZED
002000*                         VALUES INSTEAD OF ACCEPTING IT
002100*                         BLINDLY, AFTER A BAD KITCHEN FEED
002200*                         RECORD STUCK AN ORDER IN A STATE
002300*                         BILLING COULD NOT REPORT ON.
002350* 02/11/05  TRW  RQ-0327  ECHOES THE DATE AND TIME OF THE
002360*                         UPDATE BACK TO THE OPERATOR SO THE
002370*                         KITCHEN CAN CONFIRM WHEN A STATUS
002380*                         CHANGE WAS KEYED.
002400*---------------------------------------------------------
002500
002600 ENVIRONMENT DIVISION.
002700   INPUT-OUTPUT SECTION.
002800     FILE-CONTROL.
002900
003000       COPY "SLORDER.CBL".
003100
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700    FILE SECTION.
003800
003900       COPY "FDORDER.CBL".
004000
004100    WORKING-STORAGE SECTION.
004200
004210       COPY "WSDTTM01.CBL".
004220       COPY "WSCASE01.CBL".
004400
004500       01  ENTRY-ORDER-NUMBER            PIC 9(09).
004600
004700       01  W-FOUND-ORDER-RECORD          PIC X.
004800           88  FOUND-ORDER-RECORD            VALUE "Y".
004900
005000       01  W-ERROR-WRITING               PIC X.
005100           88  ERROR-WRITING                 VALUE "Y".
005200
005300       01  W-VALID-ANSWER                PIC X.
005400           88  VALID-ANSWER                  VALUE "Y", "N".
005500           88  QUIT-IS-CONFIRMED             VALUE "Y".
005600
005700       01  ENTRY-ORDER-STATUS            PIC X(12).
005800           88  VALID-STATUS-ENTERED          VALUE "CREATED",
005900                                                    "PREPARING",
006000                                                    "DELIVERED",
006100                                                    "CANCELLED".
006200
006300       77  MSG-CONFIRMATION              PIC X(75).
006350       77  W-RECORDS-UPDATED             PIC 9(05) COMP VALUE ZERO.
006400       77  DUMMY                         PIC X.
006500*---------------------------------------------------------
006600
006700 PROCEDURE DIVISION.
006800
006900 MAIN-CONTROL.
007000
007100     OPEN I-O ORDER-FILE.
007200
007300     PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
007400     PERFORM GET-RECORD-AND-CHANGE-STATUS UNTIL
007500             ENTRY-ORDER-NUMBER EQUAL ZEROS.
007600
007700     CLOSE ORDER-FILE.
007750     DISPLAY "ORDERS UPDATED THIS SESSION: " W-RECORDS-UPDATED.
007800
007900     EXIT PROGRAM.
008000
008100     STOP RUN.
008200*---------------------------------------------------------
008300
008400 GET-AN-EXISTANT-ORDER-NUMBER.
008500
008600     PERFORM GET-ORDER-NUMBER-AND-SEARCH.
008700     PERFORM GET-ORDER-NUMBER-AND-SEARCH UNTIL
008800             ENTRY-ORDER-NUMBER EQUAL ZEROS
008900          OR FOUND-ORDER-RECORD.
009000*---------------------------------------------------------
009100
009200 GET-ORDER-NUMBER-AND-SEARCH.
009300
009400     DISPLAY "INFORM AN ORDER NUMBER TO UPDATE (<ENTER> TO QUIT)".
009500     ACCEPT ENTRY-ORDER-NUMBER.
009600
009700     IF ENTRY-ORDER-NUMBER NOT EQUAL ZEROS
009800        MOVE ENTRY-ORDER-NUMBER TO OR-ID
009900        MOVE "Y" TO W-FOUND-ORDER-RECORD
010000        PERFORM LOOK-FOR-ORDER-RECORD
010100        IF NOT FOUND-ORDER-RECORD
010200           DISPLAY "ORDER NOT FOUND ! ".
010300*---------------------------------------------------------
010400
010500 GET-RECORD-AND-CHANGE-STATUS.
010600
010700     PERFORM DISPLAY-ORDER-RECORD.
010800
010900     MOVE "N" TO W-VALID-ANSWER.
011000     PERFORM GET-NEW-ORDER-STATUS
011100             UNTIL VALID-STATUS-ENTERED
011200                OR QUIT-IS-CONFIRMED.
011300
011400     IF QUIT-IS-CONFIRMED
011500        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
011600        ACCEPT DUMMY
011700     ELSE
011800        MOVE ENTRY-ORDER-STATUS TO OR-STATUS
011900        PERFORM REWRITE-ORDER-RECORD.
012000
012100     PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
012200*---------------------------------------------------------
012300
012400 DISPLAY-ORDER-RECORD.
012500
012600     DISPLAY "ORDER ID...........: " OR-ID.
012700     DISPLAY "CUSTOMER...........: " OR-CUSTOMER.
012800     DISPLAY "BRANCH ID..........: " OR-BRANCH-ID.
012900     DISPLAY "CURRENT STATUS.....: " OR-STATUS.
013000     DISPLAY "TOTAL AMOUNT.......: " OR-TOTAL-AMT.
013100     DISPLAY "PAID AMOUNT........: " OR-PAID-AMT.
013200     DISPLAY "CREATED AT.........: " OR-CREATED-AT.
013300*---------------------------------------------------------
013400
013500 GET-NEW-ORDER-STATUS.
013600
013700     DISPLAY "ENTER NEW STATUS - CREATED/PREPARING/DELIVERED/".
013800     DISPLAY "CANCELLED (<ENTER> TO CANCEL): ".
013900     MOVE SPACES TO ENTRY-ORDER-STATUS.
014000     ACCEPT ENTRY-ORDER-STATUS.
014100
014200     IF ENTRY-ORDER-STATUS EQUAL SPACES
014300        PERFORM CONFIRM-IF-WANT-TO-QUIT
014400     ELSE
014500        INSPECT ENTRY-ORDER-STATUS CONVERTING LOWER-ALPHA
014600                                           TO UPPER-ALPHA
014700        IF NOT VALID-STATUS-ENTERED
014800           DISPLAY "INVALID ORDER STATUS: " ENTRY-ORDER-STATUS
014900           DISPLAY "<ENTER> TO CONTINUE"
015000           ACCEPT DUMMY.
015100*---------------------------------------------------------
015200
015300 REWRITE-ORDER-RECORD.
015400
015500     MOVE "N" TO W-ERROR-WRITING.
015600
015700     REWRITE ORDER-RECORD
015800         INVALID KEY
015900             MOVE "Y" TO W-ERROR-WRITING.
016000
016100     IF ERROR-WRITING
016200        DISPLAY "ERROR WHILE REWRITING ORDER RECORD ! <ENTER> TO CONTINUE"
016300        ACCEPT DUMMY
016400     ELSE
016420        PERFORM BUILD-ORDER-TIMESTAMP
016440        DISPLAY "----- ORDER STATUS UPDATED " WDT-ORDER-TIMESTAMP-R
016450        ADD 1 TO W-RECORDS-UPDATED
016460        DISPLAY "----- <ENTER> TO CONTINUE"
016600        ACCEPT DUMMY.
016700*---------------------------------------------------------
016800
016900 COPY "PLGENERAL.CBL".
017000 COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
017050 COPY "PL-STAMP-DATE-TIME.CBL".
017100*---------------------------------------------------------
