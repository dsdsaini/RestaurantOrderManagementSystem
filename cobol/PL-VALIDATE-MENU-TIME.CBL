000100*---------------------------------------------------------
000200* PL-VALIDATE-MENU-TIME.CBL
000300* BUILDS THE THREE-ENTRY SERVING WINDOW
000400* TABLE AND TESTS THE CURRENT WALL-CLOCK TIME AGAINST THE
000500* WINDOW FOR THE MENU-ITEM CANDIDATE'S MI-MENU-TYPE.  BOUNDS
000600* ARE EXCLUSIVE - 06:00 AND 11:00 THEMSELVES ARE NOT SERVED.
000700*---------------------------------------------------------
000800 VALIDATE-MENU-SERVING-TIME.
000900
001000     MOVE "BREAKFAST" TO WDT-WINDOW-MENU-TYPE (1)
001100     MOVE 0600        TO WDT-WINDOW-START-HHMM (1)
001200     MOVE 1100        TO WDT-WINDOW-END-HHMM (1)
001300
001400     MOVE "LUNCH"     TO WDT-WINDOW-MENU-TYPE (2)
001500     MOVE 1100        TO WDT-WINDOW-START-HHMM (2)
001600     MOVE 1600        TO WDT-WINDOW-END-HHMM (2)
001700
001800     MOVE "DINNER"    TO WDT-WINDOW-MENU-TYPE (3)
001900     MOVE 1600        TO WDT-WINDOW-START-HHMM (3)
002000     MOVE 2200        TO WDT-WINDOW-END-HHMM (3)
002100
002200     ACCEPT WDT-TIME-FROM-OS FROM TIME
002300     COMPUTE WDT-CURRENT-HHMM = WDT-TIME-HH * 100 + WDT-TIME-MM
002400
002500     MOVE "N" TO W-MENU-TIME-IS-VALID
002600
002700     SET WDT-WINDOW-IX TO 1
002800     SEARCH WDT-WINDOW-ENTRY
002900         AT END
003000             MOVE "N" TO W-MENU-TIME-IS-VALID
003100         WHEN MI-MENU-TYPE = WDT-WINDOW-MENU-TYPE (WDT-WINDOW-IX)
003200             IF WDT-CURRENT-HHMM > WDT-WINDOW-START-HHMM (WDT-WINDOW-IX)
003300                AND WDT-CURRENT-HHMM < WDT-WINDOW-END-HHMM (WDT-WINDOW-IX)
003400                MOVE "Y" TO W-MENU-TIME-IS-VALID
003500             ELSE
003600                MOVE "N" TO W-MENU-TIME-IS-VALID.
