000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. branch-master-maintenance.
000300 AUTHOR. THOMAS R WEXLER.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 04/02/88  TRW  RQ-0001  ORIGINAL WRITE-UP AS PART OF THE
001300*                         OLD CONTROL-FILE JOB (SINGLE
001400*                         COMPANY-WIDE RECORD).
001500* 06/22/01  CYB  RQ-0261  REWORKED FROM THE GROUND UP INTO A
001600*                         TRUE MULTI-RECORD BRANCH MASTER
001700*                         (ADD/CHANGE/DELETE) NOW THAT THE
001800*                         CHAIN HAS MORE THAN ONE LOCATION.
001900*                         SPLIT OFF OF BRANCH INQUIRY, WHICH
002000*                         IS NOW ITS OWN READ-ONLY PROGRAM.
002100* 09/04/02  CYB  RQ-0283  ADDED THE ACTIVE/INACTIVE FLAG SO
002200*                         A BRANCH CAN BE CLOSED WITHOUT
002300*                         REMOVING IT FROM THE FILE (KEEPS
002400*                         HISTORICAL ORDERS INTACT).
002450* 02/11/05  TRW  RQ-0327  STAMPS ADD/CHANGE CONFIRMATIONS WITH
002460*                         THE DATE AND TIME OF THE EDIT AT
002470*                         AUDIT'S REQUEST.
002500*---------------------------------------------------------
002600
002700 ENVIRONMENT DIVISION.
002800   INPUT-OUTPUT SECTION.
002900     FILE-CONTROL.
003000
003100       COPY "SLBRANCH.CBL".
003200
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 DATA DIVISION.
003800    FILE SECTION.
003900
004000       COPY "FDBRANCH.CBL".
004100
004200    WORKING-STORAGE SECTION.
004300
004350       COPY "WSDTTM01.CBL".
004400       COPY "WSCASE01.CBL".
004500
004600      01 W-BRANCH-MENU-OPTION          PIC 9.
004700          88 VALID-BRANCH-MENU-OPTION  VALUE  0 THROUGH 3.
004800
004900      01 ENTRY-BRANCH-NUMBER           PIC 9(9).
005000          88 VALID-NUMBER              VALUE 1 THROUGH 999999999.
005100
005200      01 W-FOUND-BRANCH-RECORD         PIC X.
005300         88 FOUND-BRANCH-RECORD        VALUE "Y".
005400
005500      01 W-ERROR-WRITING                PIC X.
005600         88 ERROR-WRITING                VALUE "Y".
005700
005800      01 ENTRY-RECORD-FIELD            PIC 9.
005900          88 VALID-FIELD               VALUE 1 THROUGH 3.
006000
006100      01 W-VALID-ANSWER                PIC X.
006200         88 VALID-ANSWER               VALUE "Y","N".
006300         88 DELETING-IS-CONFIRMED      VALUE "Y".
006400         88 QUIT-IS-CONFIRMED          VALUE "Y".
006500
006600      01 ENTRY-BRANCH-ACTIVE-FLAG      PIC X.
006700         88 VALID-ACTIVE-FLAG          VALUE "Y","N".
006800
006900      77 MSG-CONFIRMATION              PIC X(45).
007000      77 MSG-OPTION                    PIC X(06).
007050      77 W-RECORDS-MAINTAINED          PIC 9(05) COMP VALUE ZERO.
007100      77 DUMMY                         PIC X.
007200*---------------------------------------------------------
007300
007400 PROCEDURE DIVISION.
007500
007600     OPEN I-O BRANCH-FILE.
007700
007800     PERFORM GET-MENU-OPTION.
007900     PERFORM GET-MENU-OPTION UNTIL
008000             W-BRANCH-MENU-OPTION EQUAL ZERO
008100          OR VALID-BRANCH-MENU-OPTION.
008200
008300     PERFORM DO-OPTIONS UNTIL W-BRANCH-MENU-OPTION EQUAL ZERO.
008400
008500     CLOSE BRANCH-FILE.
008550     DISPLAY "RECORDS MAINTAINED THIS SESSION: " W-RECORDS-MAINTAINED.
008600
008700     EXIT PROGRAM.
008800
008900     STOP RUN.
009000*---------------------------------------------------------
009100
009200 GET-MENU-OPTION.
009300
009400     PERFORM CLEAR-SCREEN.
009500     DISPLAY "                    BRANCH MASTER MAINTENANCE".
009600     DISPLAY " ".
009700     DISPLAY "             -------------------------------".
009800     DISPLAY "             | 1 - ADD BRANCH              |".
009900     DISPLAY "             | 2 - CHANGE BRANCH           |".
010000     DISPLAY "             | 3 - DELETE BRANCH           |".
010100     DISPLAY "             | 0 - EXIT                    |".
010200     DISPLAY "             -------------------------------".
010300     DISPLAY " ".
010400     DISPLAY "             - CHOOSE AN OPTION FROM MENU:  ".
010500     PERFORM JUMP-LINE 13 TIMES.
010600     ACCEPT W-BRANCH-MENU-OPTION.
010700
010800     IF W-BRANCH-MENU-OPTION EQUAL ZERO
010900        DISPLAY "PROGRAM TERMINATED !"
011000     ELSE
011100        IF NOT VALID-BRANCH-MENU-OPTION
011200           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011300           ACCEPT DUMMY.
011400*---------------------------------------------------------
011500
011600 DO-OPTIONS.
011700
011800     PERFORM CLEAR-SCREEN.
011900
012000     IF W-BRANCH-MENU-OPTION = 1
012100        MOVE "ADD" TO MSG-OPTION
012200        PERFORM ADD-MODULE.
012300
012400     IF W-BRANCH-MENU-OPTION = 2
012500        MOVE "CHANGE" TO MSG-OPTION
012600        PERFORM CHANGE-MODULE.
012700
012800     IF W-BRANCH-MENU-OPTION = 3
012900        MOVE "DELETE" TO MSG-OPTION
013000        PERFORM DELETE-MODULE.
013100
013200     PERFORM GET-MENU-OPTION.
013300     PERFORM GET-MENU-OPTION UNTIL
013400             W-BRANCH-MENU-OPTION EQUAL ZERO
013500          OR VALID-BRANCH-MENU-OPTION.
013600*---------------------------------------------------------
013700
013800 ASK-USER-FOR-THE-BRANCH-NUMBER.
013900
014000     MOVE "Y" TO W-FOUND-BRANCH-RECORD.
014100     DISPLAY "INFORM A BRANCH ID TO " MSG-OPTION " (<ENTER> FOR MENU)".
014200     ACCEPT ENTRY-BRANCH-NUMBER.
014300*---------------------------------------------------------
014400
014500 ASK-USER-FOR-NEW-BRANCH-NUMBER.
014600
014700     PERFORM GET-A-NEW-BRANCH-NUMBER.
014800     PERFORM GET-A-NEW-BRANCH-NUMBER UNTIL
014900             ENTRY-BRANCH-NUMBER EQUAL ZEROS
015000          OR NOT FOUND-BRANCH-RECORD.
015100*---------------------------------------------------------
015200
015300 GET-A-NEW-BRANCH-NUMBER.
015400
015500     PERFORM ASK-USER-FOR-THE-BRANCH-NUMBER.
015600
015700     IF ENTRY-BRANCH-NUMBER NOT EQUAL ZEROS
015800        IF NOT VALID-NUMBER
015900           DISPLAY "INVALID BRANCH ID ! <ENTER> TO CONTINUE"
016000           ACCEPT DUMMY
016100        ELSE
016200           MOVE ENTRY-BRANCH-NUMBER TO BR-ID
016300           PERFORM LOOK-FOR-BRANCH-RECORD
016400           IF FOUND-BRANCH-RECORD
016500              DISPLAY "BRANCH ID ALREADY EXISTS ! <ENTER> TO CONTINUE"
016600              ACCEPT DUMMY.
016700*---------------------------------------------------------
016800
016900 DISPLAY-BRANCH-RECORD.
017000
017100     PERFORM CLEAR-SCREEN.
017200     DISPLAY "BRANCH ID..........: " BR-ID.
017300     DISPLAY "1) NAME............: " BR-NAME.
017400     DISPLAY "2) LOCATION........: " BR-LOCATION.
017500     DISPLAY "3) ACTIVE (Y/N)....: " BR-ACTIVE.
017600     PERFORM JUMP-LINE 08 TIMES.
017700*---------------------------------------------------------
017800
017900 ADD-MODULE.
018000
018100     PERFORM ASK-USER-FOR-NEW-BRANCH-NUMBER.
018200     PERFORM ADD-REC-GET-ANOTHER-NUMBER UNTIL
018300             ENTRY-BRANCH-NUMBER EQUAL ZEROS.
018400*---------------------------------------------------------
018500
018600 ADD-REC-GET-ANOTHER-NUMBER.
018700
018800     MOVE SPACES TO BRANCH-RECORD.
018900     MOVE ENTRY-BRANCH-NUMBER TO BR-ID.
019000     DISPLAY "INSERT THE INFORMATION FOR BRANCH ID " BR-ID.
019100
019200     PERFORM GET-OTHER-FIELDS.
019300
019400     IF BRANCH-RECORD NOT EQUAL SPACES
019500        PERFORM WRITE-RECORD
019600        IF ERROR-WRITING
019700           DISPLAY "ERROR WHILE WRITING THE RECORD ! <ENTER> TO CONTINUE"
019800           ACCEPT DUMMY
019900        ELSE
020000           PERFORM DISPLAY-BRANCH-RECORD
020050           PERFORM BUILD-ORDER-TIMESTAMP
020060           DISPLAY "----- RECORD ADDED " WDT-ORDER-TIMESTAMP-R
020070                   " ----- <ENTER> TO CONTINUE"
020080           ADD 1 TO W-RECORDS-MAINTAINED
020200           ACCEPT DUMMY.
020300
020400     PERFORM ASK-USER-FOR-NEW-BRANCH-NUMBER.
020500*---------------------------------------------------------
020600
020700 GET-OTHER-FIELDS.
020800
020900     MOVE "N" TO W-VALID-ANSWER.
021000     MOVE BR-ID TO ENTRY-BRANCH-NUMBER.
021100
021200     PERFORM GET-BRANCH-NAME
021300             UNTIL BR-NAME NOT EQUAL SPACES
021400                OR QUIT-IS-CONFIRMED.
021500
021600     PERFORM GET-BRANCH-LOCATION
021700             UNTIL BR-LOCATION NOT EQUAL SPACES
021800                OR QUIT-IS-CONFIRMED.
021900
022000     PERFORM GET-BRANCH-ACTIVE-FLAG
022100             UNTIL VALID-ACTIVE-FLAG
022200                OR QUIT-IS-CONFIRMED.
022300
022400     IF QUIT-IS-CONFIRMED
022500        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
022600        ACCEPT DUMMY
022700        MOVE SPACES TO BRANCH-RECORD.
022800*---------------------------------------------------------
022900
023000 GET-BRANCH-NAME.
023100
023200     DISPLAY "1) INFORM BRANCH NAME: ".
023300     ACCEPT BR-NAME.
023400
023500     IF BR-NAME EQUAL SPACES
023600        DISPLAY "NAME MUST BE INFORMED !"
023700        PERFORM CONFIRM-IF-WANT-TO-QUIT
023800     ELSE
023900        INSPECT BR-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
024000*---------------------------------------------------------
024100
024200 GET-BRANCH-LOCATION.
024300
024400     DISPLAY "2) INFORM BRANCH LOCATION: ".
024500     ACCEPT BR-LOCATION.
024600
024700     IF BR-LOCATION EQUAL SPACES
024800        DISPLAY "LOCATION MUST BE INFORMED !"
024900        PERFORM CONFIRM-IF-WANT-TO-QUIT
025000     ELSE
025100        INSPECT BR-LOCATION CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
025200*---------------------------------------------------------
025300
025400 GET-BRANCH-ACTIVE-FLAG.
025500
025600     DISPLAY "3) BRANCH OPEN FOR BUSINESS (Y/N): ".
025700     ACCEPT ENTRY-BRANCH-ACTIVE-FLAG.
025800     INSPECT ENTRY-BRANCH-ACTIVE-FLAG
025900             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
026000
026100     IF NOT VALID-ACTIVE-FLAG
026200        DISPLAY "ANSWER Y OR N !"
026300        PERFORM CONFIRM-IF-WANT-TO-QUIT
026400     ELSE
026500        MOVE ENTRY-BRANCH-ACTIVE-FLAG TO BR-ACTIVE.
026600*---------------------------------------------------------
026700
026800 WRITE-RECORD.
026900
027000     MOVE "N" TO W-ERROR-WRITING.
027100     WRITE BRANCH-RECORD
027200         INVALID KEY
027300            MOVE "Y" TO W-ERROR-WRITING.
027400*---------------------------------------------------------
027500
027600 CHANGE-MODULE.
027700
027800     PERFORM GET-AN-EXISTANT-BRANCH-NUMBER.
027900     PERFORM GET-RECORD-AND-CHANGE UNTIL
028000             ENTRY-BRANCH-NUMBER EQUAL ZEROS.
028100*---------------------------------------------------------
028200
028300 GET-AN-EXISTANT-BRANCH-NUMBER.
028400
028500     PERFORM GET-BRANCH-NUMBER-AND-SEARCH.
028600     PERFORM GET-BRANCH-NUMBER-AND-SEARCH UNTIL
028700             ENTRY-BRANCH-NUMBER EQUAL ZEROS
028800          OR FOUND-BRANCH-RECORD.
028900*---------------------------------------------------------
029000
029100 GET-BRANCH-NUMBER-AND-SEARCH.
029200
029300     PERFORM ASK-USER-FOR-THE-BRANCH-NUMBER.
029400
029500     IF ENTRY-BRANCH-NUMBER NOT EQUAL ZEROS
029600        MOVE ENTRY-BRANCH-NUMBER TO BR-ID
029700        PERFORM LOOK-FOR-BRANCH-RECORD
029800        IF NOT FOUND-BRANCH-RECORD
029900           DISPLAY "BRANCH NOT FOUND ! ".
030000*---------------------------------------------------------
030100
030200 GET-RECORD-AND-CHANGE.
030300
030400     PERFORM DISPLAY-BRANCH-RECORD.
030500     PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
030600     PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
030700             UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
030800
030900     PERFORM GET-AN-EXISTANT-BRANCH-NUMBER.
031000*---------------------------------------------------------
031100
031200 ASK-USER-WHICH-FIELD-TO-CHANGE.
031300
031400     PERFORM GET-A-FIELD-TO-CHANGE.
031500     PERFORM GET-A-FIELD-TO-CHANGE
031600             UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
031700                OR VALID-FIELD.
031800*---------------------------------------------------------
031900
032000 GET-A-FIELD-TO-CHANGE.
032100
032200     DISPLAY "INFORM A FIELD TO CHANGE 1 TO 3 (<ENTER> TO RETURN)".
032300     ACCEPT ENTRY-RECORD-FIELD.
032400
032500     IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
032600        IF NOT VALID-FIELD
032700           DISPLAY "INVALID FIELD !".
032800*---------------------------------------------------------
032900
033000 CHANGE-SAVE-GET-ANOTHER-FIELD.
033100
033200     DISPLAY "BRANCH ID: " BR-ID.
033300
033400     MOVE "N" TO W-VALID-ANSWER.
033500
033600     IF ENTRY-RECORD-FIELD = 1
033700        PERFORM GET-BRANCH-NAME
033800        PERFORM GET-BRANCH-NAME
033900                UNTIL BR-NAME NOT EQUAL SPACES
034000                   OR QUIT-IS-CONFIRMED.
034100
034200     IF ENTRY-RECORD-FIELD = 2
034300        PERFORM GET-BRANCH-LOCATION
034400        PERFORM GET-BRANCH-LOCATION
034500                UNTIL BR-LOCATION NOT EQUAL SPACES
034600                   OR QUIT-IS-CONFIRMED.
034700
034800     IF ENTRY-RECORD-FIELD = 3
034900        PERFORM GET-BRANCH-ACTIVE-FLAG
035000        PERFORM GET-BRANCH-ACTIVE-FLAG
035100                UNTIL VALID-ACTIVE-FLAG
035200                   OR QUIT-IS-CONFIRMED.
035300
035400     IF QUIT-IS-CONFIRMED
035500        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
035600        ACCEPT DUMMY
035700        MOVE 0 TO ENTRY-RECORD-FIELD
035800     ELSE
035900        PERFORM SAVE-CHANGES-ON-THE-RECORD
036000        PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
036100*---------------------------------------------------------
036200
036300 DELETE-MODULE.
036400
036500     PERFORM GET-AN-EXISTANT-BRANCH-NUMBER.
036600     PERFORM GET-REC-DELETE-SEARCH-ANOTHER UNTIL
036700             ENTRY-BRANCH-NUMBER EQUAL ZEROS.
036800*---------------------------------------------------------
036900
037000 GET-REC-DELETE-SEARCH-ANOTHER.
037100
037200     PERFORM DISPLAY-BRANCH-RECORD.
037300
037400     MOVE "DO YOU CONFIRM DELETING THIS RECORD ?" TO MSG-CONFIRMATION.
037500     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
037600
037700     IF DELETING-IS-CONFIRMED
037800        DISPLAY "DELETING..."
037900        DELETE BRANCH-FILE RECORD
038000            INVALID KEY
038100                 DISPLAY "ERROR WHILE DELETING THE RECORD ! <ENTER> TO CONTINUE"
038150                 ACCEPT DUMMY
038160        NOT INVALID KEY
038170                 ADD 1 TO W-RECORDS-MAINTAINED.
038300
038400     PERFORM GET-AN-EXISTANT-BRANCH-NUMBER.
038500*---------------------------------------------------------
038600
038700 SAVE-CHANGES-ON-THE-RECORD.
038800
038900     PERFORM REWRITE-BRANCH-RECORD.
039000
039100     IF ERROR-WRITING
039200        PERFORM DISPLAY-BRANCH-RECORD
039300        DISPLAY "ERROR WHILE REWRITING BRANCH RECORD ! <ENTER> TO CONTINUE"
039400        ACCEPT DUMMY
039500     ELSE
039600        PERFORM DISPLAY-BRANCH-RECORD
039700        DISPLAY "----- BRANCH RECORD CHANGED! ----- <ENTER> TO CONTINUE"
039750        ADD 1 TO W-RECORDS-MAINTAINED
039800        ACCEPT DUMMY.
039900*---------------------------------------------------------
040000
040100 REWRITE-BRANCH-RECORD.
040200
040300     MOVE "N" TO W-ERROR-WRITING.
040400
040500     REWRITE BRANCH-RECORD
040600              INVALID KEY
040700            MOVE "Y" TO W-ERROR-WRITING.
040800*---------------------------------------------------------
040900
041000 COPY "PLGENERAL.CBL".
041100 COPY "PL-LOOK-FOR-BRANCH-RECORD.CBL".
041150 COPY "PL-STAMP-DATE-TIME.CBL".
041200*---------------------------------------------------------
