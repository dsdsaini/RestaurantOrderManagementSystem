000100*---------------------------------------------------------
000200* PL-LOOK-FOR-MENU-ITEM-RECORD.CBL
000300* CALLER MOVES THE WANTED KEY TO MI-ID AND SETS
000400* W-FOUND-MENU-ITEM-RECORD TO "Y" BEFORE THE PERFORM; COMES
000500* BACK "N" IF THE MENU-ITEM MASTER HAS NO SUCH ROW.
000600*---------------------------------------------------------
000700 LOOK-FOR-MENU-ITEM-RECORD.
000800
000900     READ MENU-ITEM-FILE RECORD
001000         INVALID KEY
001100             MOVE "N" TO W-FOUND-MENU-ITEM-RECORD.
