000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. order-creation.
000300 AUTHOR. THOMAS R WEXLER.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 04/02/88  TRW  RQ-0001  ORIGINAL WRITE-UP. TAKES THE PLACE
001300*                         OF THE SHIFT CLERK'S HAND-WRITTEN
001400*                         ORDER PAD - KEYS THE BRANCH, THE
001500*                         CART AND PRICES THE ORDER.
001600* 06/14/90  DAO  RQ-0051  ADDED DELIVERY CHARGE CAPTURE ON
001700*                         THE ORDER HEADER.
001800* 03/02/96  PJM  RQ-0158  REJECT THE WHOLE ORDER IF THE
001900*                         BRANCH MASTER SHOWS THE BRANCH
002000*                         CLOSED (BR-ACTIVE = "N").
002100* 11/11/98  PJM  RQ-0198  REJECT A CART LINE IF THE MENU
002200*                         ITEM IS MARKED UNAVAILABLE RATHER
002300*                         THAN LETTING IT PRICE AT ZERO.
002400* 01/08/99  PJM  RQ-0205  YEAR 2000 REVIEW - OR-CREATED-AT IS
002500*                         NOW STAMPED WITH A FULL FOUR-DIGIT
002600*                         CENTURY THROUGH PL-STAMP-DATE-TIME.
002700*                         SIGNED OFF FOR Y2K CERTIFICATION.
002800* 03/11/03  CYB  RQ-0299  ADDED THE END-OF-RUN CONTROL TOTAL
002900*                         DISPLAY (ORDER COUNT, TOTAL AMOUNT)
003000*                         REQUESTED BY AUDIT TO TIE OUT
003100*                         AGAINST THE ORDER-CREATION SUMMARY.
003200*---------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500   INPUT-OUTPUT SECTION.
003600     FILE-CONTROL.
003700
003800       COPY "SLORDER.CBL".
003900       COPY "SLOITEM.CBL".
004000       COPY "SLBRANCH.CBL".
004100       COPY "SLMENU.CBL".
004200
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800    FILE SECTION.
004900
005000       COPY "FDORDER.CBL".
005100       COPY "FDOITEM.CBL".
005200       COPY "FDBRANCH.CBL".
005300       COPY "FDMENU.CBL".
005400
005500    WORKING-STORAGE SECTION.
005600
005700       COPY "WSCASE01.CBL".
005800       COPY "WSDTTM01.CBL".
005900       COPY "WSMONY01.CBL".
006000
006100       01  ENTRY-ORDER-NUMBER            PIC 9(09).
006200           88  VALID-NUMBER                  VALUE 1 THROUGH 999999999.
006300
006400       01  ENTRY-MENU-ITEM-ID            PIC 9(09).
006500
006600       01  W-FOUND-ORDER-RECORD          PIC X.
006700           88  FOUND-ORDER-RECORD            VALUE "Y".
006800
006900       01  W-FOUND-BRANCH-RECORD         PIC X.
007000           88  FOUND-BRANCH-RECORD           VALUE "Y".
007100
007200       01  W-FOUND-MENU-ITEM-RECORD      PIC X.
007300           88  FOUND-MENU-ITEM-RECORD        VALUE "Y".
007400
007500       01  W-BRANCH-OK                   PIC X.
007600           88  BRANCH-IS-OK                  VALUE "Y".
007700
007800       01  W-VALID-ANSWER                PIC X.
007900           88  VALID-ANSWER                  VALUE "Y", "N".
008000           88  QUIT-IS-CONFIRMED             VALUE "Y".
008100
008200       01  W-SUBTOTAL-AMT                PIC S9(7)V9(2).
008300       01  W-TAX-AMT                     PIC S9(7)V9(2).
008400       01  W-RUN-TOTAL-AMT               PIC S9(7)V9(2).
008500
008600       77  W-LINE-COUNT                  PIC 9(02) COMP.
008700       77  W-RUN-ORDER-COUNT             PIC 9(05) COMP.
008800       77  MSG-CONFIRMATION              PIC X(75).
008900       77  DUMMY                         PIC X.
009000*---------------------------------------------------------
009100
009200 PROCEDURE DIVISION.
009300
009400 MAIN-CONTROL.
009500
009600     OPEN I-O ORDER-FILE.
009700     OPEN I-O ORDER-ITEM-FILE.
009800     OPEN INPUT BRANCH-FILE.
009900     OPEN INPUT MENU-ITEM-FILE.
010000
010100     MOVE ZERO TO W-RUN-ORDER-COUNT.
010200     MOVE ZERO TO W-RUN-TOTAL-AMT.
010300
010400     PERFORM ASK-USER-FOR-NEW-ORDER-NUMBER.
010500     PERFORM ADD-REC-GET-ANOTHER-NUMBER UNTIL
010600             ENTRY-ORDER-NUMBER EQUAL ZEROS.
010700
010800     DISPLAY "----------------------------------------------".
010900     DISPLAY "ORDERS CREATED THIS RUN..........: " W-RUN-ORDER-COUNT.
011000     DISPLAY "TOTAL ORDER AMOUNT THIS RUN.......: " W-RUN-TOTAL-AMT.
011100     DISPLAY "----------------------------------------------".
011200     DISPLAY "<ENTER> TO CONTINUE".
011300     ACCEPT DUMMY.
011400
011500     CLOSE ORDER-FILE.
011600     CLOSE ORDER-ITEM-FILE.
011700     CLOSE BRANCH-FILE.
011800     CLOSE MENU-ITEM-FILE.
011900
012000     EXIT PROGRAM.
012100
012200     STOP RUN.
012300*---------------------------------------------------------
012400
012500 ASK-USER-FOR-NEW-ORDER-NUMBER.
012600
012700     PERFORM GET-A-NEW-ORDER-NUMBER.
012800     PERFORM GET-A-NEW-ORDER-NUMBER UNTIL
012900             ENTRY-ORDER-NUMBER EQUAL ZEROS
013000          OR NOT FOUND-ORDER-RECORD.
013100*---------------------------------------------------------
013200
013300 GET-A-NEW-ORDER-NUMBER.
013400
013500     DISPLAY "INFORM A NEW ORDER NUMBER (<ENTER> FOR MENU)".
013600     ACCEPT ENTRY-ORDER-NUMBER.
013700
013800     IF ENTRY-ORDER-NUMBER NOT EQUAL ZEROS
013900        IF NOT VALID-NUMBER
014000           DISPLAY "INVALID ORDER NUMBER ! <ENTER> TO CONTINUE"
014100           ACCEPT DUMMY
014200        ELSE
014300           MOVE ENTRY-ORDER-NUMBER TO OR-ID
014400           MOVE "Y" TO W-FOUND-ORDER-RECORD
014500           PERFORM LOOK-FOR-ORDER-RECORD
014600           IF FOUND-ORDER-RECORD
014700              DISPLAY "ORDER NUMBER ALREADY EXISTS ! <ENTER> TO CONTINUE"
014800              ACCEPT DUMMY.
014900*---------------------------------------------------------
015000
015100 ADD-REC-GET-ANOTHER-NUMBER.
015200
015300     MOVE SPACES TO ORDER-RECORD.
015400     MOVE ENTRY-ORDER-NUMBER TO OR-ID.
015500     MOVE ZERO TO W-LINE-COUNT.
015600     MOVE ZERO TO W-SUBTOTAL-AMT.
015700     MOVE "N" TO W-BRANCH-OK.
015800
015900     PERFORM GET-ORDER-HEADER-FIELDS.
016000
016100     IF BRANCH-IS-OK
016200        PERFORM BUILD-CART-AND-PRICE-ORDER
016300        IF W-LINE-COUNT GREATER THAN ZERO
016400           PERFORM FINISH-PRICING-AND-WRITE-ORDER
016500        ELSE
016600           DISPLAY "ORDER CANCELED - NO ITEMS WERE ADDED TO THE CART !"
016700           DISPLAY "<ENTER> TO CONTINUE"
016800           ACCEPT DUMMY.
016900
017000     PERFORM ASK-USER-FOR-NEW-ORDER-NUMBER.
017100*---------------------------------------------------------
017200
017300 GET-ORDER-HEADER-FIELDS.
017400
017500     MOVE "N" TO W-VALID-ANSWER.
017600
017700     PERFORM GET-ORDER-CUSTOMER
017800             UNTIL OR-CUSTOMER NOT EQUAL SPACES
017900                OR QUIT-IS-CONFIRMED.
018000
018100     IF QUIT-IS-CONFIRMED
018200        MOVE "N" TO W-BRANCH-OK
018300     ELSE
018400        PERFORM GET-ORDER-BRANCH-ID
018500                UNTIL BRANCH-IS-OK
018600                   OR QUIT-IS-CONFIRMED
018700        IF QUIT-IS-CONFIRMED
018800           MOVE "N" TO W-BRANCH-OK
018900        ELSE
019000           PERFORM GET-ORDER-DELIVERY-CHARGE.
019100*---------------------------------------------------------
019200
019300 GET-ORDER-CUSTOMER.
019400
019500     DISPLAY "1) INFORM CUSTOMER NAME: ".
019600     ACCEPT OR-CUSTOMER.
019700
019800     IF OR-CUSTOMER EQUAL SPACES
019900        DISPLAY "CUSTOMER NAME MUST BE INFORMED !"
020000        PERFORM CONFIRM-IF-WANT-TO-QUIT
020100     ELSE
020200        INSPECT OR-CUSTOMER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
020300*---------------------------------------------------------
020400
020500 GET-ORDER-BRANCH-ID.
020600
020700     MOVE "N" TO W-BRANCH-OK.
020800     DISPLAY "2) INFORM BRANCH ID: ".
020900     ACCEPT OR-BRANCH-ID.
021000     MOVE OR-BRANCH-ID TO BR-ID.
021100     MOVE "Y" TO W-FOUND-BRANCH-RECORD.
021200     PERFORM LOOK-FOR-BRANCH-RECORD.
021300
021400     IF NOT FOUND-BRANCH-RECORD
021500        DISPLAY "BRANCH NOT FOUND !"
021600        PERFORM CONFIRM-IF-WANT-TO-QUIT
021700     ELSE
021800        IF BR-IS-CLOSED
021900           DISPLAY "BRANCH IS CLOSED - NEW ORDERS REJECTED !"
022000           PERFORM CONFIRM-IF-WANT-TO-QUIT
022100        ELSE
022200           MOVE "Y" TO W-BRANCH-OK.
022300*---------------------------------------------------------
022400
022500 GET-ORDER-DELIVERY-CHARGE.
022600
022700     DISPLAY "3) INFORM DELIVERY CHARGE (ZERO IF NONE): ".
022800     ACCEPT OR-DELIVERY-CHG.
022900*---------------------------------------------------------
023000
023100 BUILD-CART-AND-PRICE-ORDER.
023200
023300     DISPLAY "----- NOW ENTER THE ITEMS FOR THIS ORDER -----".
023400     MOVE ZEROS TO ENTRY-MENU-ITEM-ID.
023500
023600     PERFORM GET-CART-LINE.
023700     PERFORM GET-CART-LINE UNTIL ENTRY-MENU-ITEM-ID EQUAL ZEROS.
023800*---------------------------------------------------------
023900
024000 GET-CART-LINE.
024100
024200     DISPLAY "INFORM MENU ITEM ID (ZERO TO END THE ORDER): ".
024300     ACCEPT ENTRY-MENU-ITEM-ID.
024400
024500     IF ENTRY-MENU-ITEM-ID NOT EQUAL ZEROS
024600        MOVE ENTRY-MENU-ITEM-ID TO MI-ID
024700        MOVE "Y" TO W-FOUND-MENU-ITEM-RECORD
024800        PERFORM LOOK-FOR-MENU-ITEM-RECORD
024900        IF NOT FOUND-MENU-ITEM-RECORD
025000           DISPLAY "MENU ITEM NOT FOUND: " ENTRY-MENU-ITEM-ID
025100        ELSE
025200           IF NOT MI-IS-AVAILABLE
025300              DISPLAY "ITEM UNAVAILABLE: " MI-NAME
025400           ELSE
025500              PERFORM ADD-CART-LINE-TO-ORDER.
025600*---------------------------------------------------------
025700
025800 ADD-CART-LINE-TO-ORDER.
025900
026000     DISPLAY "ITEM: " MI-NAME "   PRICE: " MI-PRICE.
026100
026200     MOVE ZERO TO OI-QUANTITY.
026300     PERFORM GET-CART-QUANTITY UNTIL OI-QUANTITY GREATER THAN ZERO.
026400
026500     DISPLAY "SPECIAL INSTRUCTIONS (<ENTER> FOR NONE): ".
026600     MOVE SPACES TO OI-SPECIAL-INSTR.
026700     ACCEPT OI-SPECIAL-INSTR.
026800
026900     ADD 1 TO W-LINE-COUNT.
027000     COMPUTE OI-ID = (OR-ID * 100) + W-LINE-COUNT.
027100     MOVE OR-ID TO OI-ORDER-ID.
027200     MOVE MI-ID TO OI-MENU-ITEM-ID.
027300     MOVE "N" TO OI-CANCELLED.
027400     COMPUTE OI-LINE-TOTAL = MI-PRICE * OI-QUANTITY.
027500
027600     WRITE ORDER-ITEM-RECORD
027700         INVALID KEY
027800             DISPLAY "ERROR WRITING ORDER ITEM RECORD ! <ENTER> TO CONTINUE"
027900             ACCEPT DUMMY.
028000
028100     ADD OI-LINE-TOTAL TO W-SUBTOTAL-AMT.
028200*---------------------------------------------------------
028300
028400 GET-CART-QUANTITY.
028500
028600     DISPLAY "QUANTITY: ".
028700     ACCEPT OI-QUANTITY.
028800
028900     IF OI-QUANTITY EQUAL ZERO
029000        DISPLAY "QUANTITY MUST BE GREATER THAN ZERO !".
029100*---------------------------------------------------------
029200
029300 FINISH-PRICING-AND-WRITE-ORDER.
029400
029500     COMPUTE WMONY-PRECISE-AMOUNT = W-SUBTOTAL-AMT * 0.18.
029600     PERFORM ROUND-MONEY-FIELD.
029700     MOVE WMONY-ROUNDED-AMOUNT TO W-TAX-AMT.
029800
029900     COMPUTE OR-TOTAL-AMT = W-SUBTOTAL-AMT + W-TAX-AMT +
030000                            OR-DELIVERY-CHG.
030100     MOVE ZERO TO OR-PAID-AMT.
030200     MOVE "CREATED" TO OR-STATUS.
030300
030400     PERFORM BUILD-ORDER-TIMESTAMP.
030500     MOVE WDT-ORDER-TIMESTAMP-R TO OR-CREATED-AT.
030600
030700     WRITE ORDER-RECORD
030800         INVALID KEY
030900             DISPLAY "ERROR WRITING ORDER RECORD ! <ENTER> TO CONTINUE"
031000             ACCEPT DUMMY.
031100
031200     ADD 1 TO W-RUN-ORDER-COUNT.
031300     ADD OR-TOTAL-AMT TO W-RUN-TOTAL-AMT.
031400
031500     DISPLAY "----- ORDER " OR-ID " CREATED -----".
031600     DISPLAY "   SUBTOTAL...........: " W-SUBTOTAL-AMT.
031700     DISPLAY "   TAX (18%)..........: " W-TAX-AMT.
031800     DISPLAY "   DELIVERY CHARGE....: " OR-DELIVERY-CHG.
031900     DISPLAY "   GRAND TOTAL........: " OR-TOTAL-AMT.
032000     DISPLAY "<ENTER> TO CONTINUE".
032100     ACCEPT DUMMY.
032200*---------------------------------------------------------
032300
032400 COPY "PLGENERAL.CBL".
032500 COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
032600 COPY "PL-LOOK-FOR-BRANCH-RECORD.CBL".
032700 COPY "PL-LOOK-FOR-MENU-ITEM-RECORD.CBL".
032800 COPY "PL-ROUND-MONEY.CBL".
032900 COPY "PL-STAMP-DATE-TIME.CBL".
033000*---------------------------------------------------------
