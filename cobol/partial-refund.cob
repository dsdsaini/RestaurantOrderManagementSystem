000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. partial-refund.
000300 AUTHOR. PHILLIP J MARSH.
000400 INSTALLATION. MERIDIAN GRILL AND DINER SYSTEMS - DATA PROC.
000500 DATE-WRITTEN. 07/30/1996.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900*---------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------
001200* 07/30/96  PJM  RQ-0167  ORIGINAL WRITE-UP.  LETS THE
001300*                         CUSTOMER-SERVICE DESK BACK OUT AN
001400*                         OVERCHARGE AGAINST AN ORDER WITHOUT
001500*                         HAVING TO VOID THE WHOLE ORDER.
001600* 01/08/99  PJM  RQ-0205  YEAR 2000 REVIEW - PM-CREATED-AT IS
001700*                         NOW STAMPED WITH A FULL FOUR-DIGIT
001800*                         CENTURY THROUGH PL-STAMP-DATE-TIME.
001900*                         SIGNED OFF FOR Y2K CERTIFICATION.
002000* 09/04/02  CYB  RQ-0283  REFUND TENDER IS ALWAYS POSTED AS
002100*                         CASH ON THE PAYMENT LEDGER, NO
002200*                         MATTER WHAT THE ORIGINAL TENDER
002300*                         WAS, PER THE CONTROLLER'S OFFICE.
002400*---------------------------------------------------------
002500
002600 ENVIRONMENT DIVISION.
002700   INPUT-OUTPUT SECTION.
002800     FILE-CONTROL.
002900
003000       COPY "SLORDER.CBL".
003100       COPY "SLPAYMT.CBL".
003200
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 DATA DIVISION.
003800    FILE SECTION.
003900
004000       COPY "FDORDER.CBL".
004100       COPY "FDPAYMT.CBL".
004200
004300    WORKING-STORAGE SECTION.
004400
004500       COPY "WSCASE01.CBL".
004600       COPY "WSDTTM01.CBL".
004700
004800       01  ENTRY-ORDER-NUMBER            PIC 9(09).
004900
005000       01  W-FOUND-ORDER-RECORD          PIC X.
005100           88  FOUND-ORDER-RECORD            VALUE "Y".
005200
005300       01  W-MORE-PAYMENT-ROWS           PIC X.
005400           88  MORE-PAYMENT-ROWS             VALUE "Y".
005500
005600       01  W-ERROR-WRITING               PIC X.
005700           88  ERROR-WRITING                 VALUE "Y".
005800
005900       01  W-VALID-ANSWER                PIC X.
006000           88  VALID-ANSWER                  VALUE "Y", "N".
006100           88  REFUND-IS-CONFIRMED           VALUE "Y".
006200
006300       01  ENTRY-REFUND-AMOUNT           PIC S9(7)V9(2).
006400
006500       77  W-PAYMENT-COUNT               PIC 9(02) COMP.
006600       77  MSG-CONFIRMATION              PIC X(75).
006700       77  DUMMY                         PIC X.
006800*---------------------------------------------------------
006900
007000 PROCEDURE DIVISION.
007100
007200 MAIN-CONTROL.
007300
007400     OPEN I-O ORDER-FILE.
007500     OPEN I-O PAYMENT-FILE.
007600
007700     PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
007800     PERFORM REFUND-ORDER-GET-ANOTHER UNTIL
007900             ENTRY-ORDER-NUMBER EQUAL ZEROS.
008000
008100     CLOSE ORDER-FILE.
008200     CLOSE PAYMENT-FILE.
008300
008400     EXIT PROGRAM.
008500
008600     STOP RUN.
008700*---------------------------------------------------------
008800
008900 GET-AN-EXISTANT-ORDER-NUMBER.
009000
009100     PERFORM GET-ORDER-NUMBER-AND-SEARCH.
009200     PERFORM GET-ORDER-NUMBER-AND-SEARCH UNTIL
009300             ENTRY-ORDER-NUMBER EQUAL ZEROS
009400          OR FOUND-ORDER-RECORD.
009500*---------------------------------------------------------
009600
009700 GET-ORDER-NUMBER-AND-SEARCH.
009800
009900     DISPLAY "INFORM AN ORDER NUMBER TO REFUND (<ENTER> TO QUIT)".
010000     ACCEPT ENTRY-ORDER-NUMBER.
010100
010200     IF ENTRY-ORDER-NUMBER NOT EQUAL ZEROS
010300        MOVE ENTRY-ORDER-NUMBER TO OR-ID
010400        MOVE "Y" TO W-FOUND-ORDER-RECORD
010500        PERFORM LOOK-FOR-ORDER-RECORD
010600        IF NOT FOUND-ORDER-RECORD
010700           DISPLAY "ORDER NOT FOUND ! ".
010800*---------------------------------------------------------
010900
011000 REFUND-ORDER-GET-ANOTHER.
011100
011200     DISPLAY "ORDER " OR-ID "   PAID AMOUNT " OR-PAID-AMT.
011300
011400     MOVE "N" TO W-VALID-ANSWER.
011500     PERFORM GET-REFUND-AMOUNT
011600             UNTIL ENTRY-REFUND-AMOUNT NOT EQUAL ZEROS
011700                OR QUIT-IS-CONFIRMED.
011800
011900     IF NOT QUIT-IS-CONFIRMED
012000        MOVE "DO YOU CONFIRM THIS REFUND ?  <Y/N>" TO MSG-CONFIRMATION
012100        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
012200        IF REFUND-IS-CONFIRMED
012300           PERFORM COUNT-PAYMENT-HISTORY-FOR-ORDER
012400           PERFORM POST-THE-REFUND.
012500
012600     PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
012700*---------------------------------------------------------
012800
012900 GET-REFUND-AMOUNT.
013000
013100     DISPLAY "INFORM REFUND AMOUNT (<ENTER> TO CANCEL): ".
013200     MOVE ZERO TO ENTRY-REFUND-AMOUNT.
013300     ACCEPT ENTRY-REFUND-AMOUNT.
013400
013500     IF ENTRY-REFUND-AMOUNT EQUAL ZEROS
013600        PERFORM CONFIRM-IF-WANT-TO-QUIT
013700     ELSE
013800        IF ENTRY-REFUND-AMOUNT NOT GREATER THAN ZERO
013900           DISPLAY "REFUND AMOUNT MUST BE POSITIVE !"
014000           MOVE ZERO TO ENTRY-REFUND-AMOUNT
014100        ELSE
014200           IF ENTRY-REFUND-AMOUNT GREATER THAN OR-PAID-AMT
014300              DISPLAY "REFUND EXCEEDS PAID AMOUNT ! <ENTER> TO CONTINUE"
014400              ACCEPT DUMMY
014500              MOVE ZERO TO ENTRY-REFUND-AMOUNT.
014600*---------------------------------------------------------
014700
014800 COUNT-PAYMENT-HISTORY-FOR-ORDER.
014900
015000     MOVE OR-ID TO PM-ORDER-ID.
015100     MOVE ZERO TO W-PAYMENT-COUNT.
015200     MOVE "Y" TO W-MORE-PAYMENT-ROWS.
015300
015400     START PAYMENT-FILE KEY IS EQUAL TO PM-ORDER-ID
015500         INVALID KEY
015600             MOVE "N" TO W-MORE-PAYMENT-ROWS.
015700
015800     PERFORM COUNT-NEXT-PAYMENT-FOR-ORDER UNTIL NOT MORE-PAYMENT-ROWS.
015900*---------------------------------------------------------
016000
016100 COUNT-NEXT-PAYMENT-FOR-ORDER.
016200
016300     READ PAYMENT-FILE NEXT RECORD
016400         AT END
016500             MOVE "N" TO W-MORE-PAYMENT-ROWS.
016600
016700     IF MORE-PAYMENT-ROWS
016800        IF PM-ORDER-ID NOT EQUAL OR-ID
016900           MOVE "N" TO W-MORE-PAYMENT-ROWS
017000        ELSE
017100           ADD 1 TO W-PAYMENT-COUNT.
017200*---------------------------------------------------------
017300
017400 POST-THE-REFUND.
017500
017600     ADD 1 TO W-PAYMENT-COUNT.
017700     COMPUTE PM-ID = (OR-ID * 100) + W-PAYMENT-COUNT.
017800     MOVE OR-ID TO PM-ORDER-ID.
017900     MOVE "CASH" TO PM-METHOD.
018000     MOVE "REFUNDED" TO PM-STATUS.
018100     MOVE ENTRY-REFUND-AMOUNT TO PM-AMOUNT.
018200     MOVE ENTRY-REFUND-AMOUNT TO PM-REFUNDED-AMT.
018300     MOVE ZERO TO PM-RETRY-COUNT.
018400
018500     PERFORM BUILD-ORDER-TIMESTAMP.
018600     MOVE WDT-ORDER-TIMESTAMP-R TO PM-CREATED-AT.
018700
018800     SUBTRACT ENTRY-REFUND-AMOUNT FROM OR-PAID-AMT.
018900     PERFORM REWRITE-ORDER-RECORD.
019000
019100     WRITE PAYMENT-RECORD
019200         INVALID KEY
019300             DISPLAY "ERROR WRITING REFUND RECORD ! <ENTER> TO CONTINUE"
019400             ACCEPT DUMMY.
019500
019600     DISPLAY "----- REFUND POSTED ! ----- <ENTER> TO CONTINUE".
019700     ACCEPT DUMMY.
019800*---------------------------------------------------------
019900
020000 REWRITE-ORDER-RECORD.
020100
020200     MOVE "N" TO W-ERROR-WRITING.
020300
020400     REWRITE ORDER-RECORD
020500         INVALID KEY
020600             MOVE "Y" TO W-ERROR-WRITING.
020700
020800     IF ERROR-WRITING
020900        DISPLAY "ERROR WHILE REWRITING ORDER RECORD ! <ENTER> TO CONTINUE"
021000        ACCEPT DUMMY.
021100*---------------------------------------------------------
021200
021300 COPY "PLGENERAL.CBL".
021400 COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
021500 COPY "PL-STAMP-DATE-TIME.CBL".
021600*---------------------------------------------------------
