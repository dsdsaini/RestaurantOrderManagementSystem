000100*---------------------------------------------------------
000200* PL-LOOK-FOR-ORDER-RECORD.CBL
000300* CALLER MOVES THE WANTED KEY TO OR-ID AND SETS
000400* W-FOUND-ORDER-RECORD TO "Y" BEFORE THE PERFORM; COMES
000500* BACK "N" IF THE ORDER MASTER HAS NO SUCH ROW.
000600*---------------------------------------------------------
000700 LOOK-FOR-ORDER-RECORD.
000800
000900     READ ORDER-FILE RECORD
001000         INVALID KEY
001100             MOVE "N" TO W-FOUND-ORDER-RECORD.
