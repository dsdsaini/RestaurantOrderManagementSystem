000100*---------------------------------------------------------
000200* FDBRANCH.CBL - RECORD LAYOUT FOR THE BRANCH MASTER FILE.
000300* ONE ENTRY PER RESTAURANT LOCATION.  BR-ACTIVE IS THE
000400* GATE CHECKED BY ORDER-CREATION.COB BEFORE AN ORDER IS
000500* EVER ALLOWED AGAINST THE BRANCH.
000600*---------------------------------------------------------
000700 FD  BRANCH-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  BRANCH-RECORD.
001000     05  BR-ID                      PIC 9(09).
001100     05  BR-NAME                    PIC X(40).
001200     05  BR-LOCATION                PIC X(40).
001300     05  BR-ACTIVE                  PIC X(01).
001400         88  BR-IS-ACTIVE               VALUE "Y".
001500         88  BR-IS-CLOSED               VALUE "N".
001600     05  FILLER                     PIC X(01).
