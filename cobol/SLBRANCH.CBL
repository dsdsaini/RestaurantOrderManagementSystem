000100*---------------------------------------------------------
000200* SLBRANCH.CBL - FILE-CONTROL ENTRY FOR THE BRANCH MASTER.
000300*---------------------------------------------------------
000400 SELECT BRANCH-FILE
000500        ASSIGN TO "BRANCHMS"
000600        ORGANIZATION IS INDEXED
000700        ACCESS MODE IS DYNAMIC
000800        RECORD KEY IS BR-ID.
