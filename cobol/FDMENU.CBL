000100*---------------------------------------------------------
000200* FDMENU.CBL - RECORD LAYOUT FOR THE MENU-ITEM MASTER FILE.
000300* MI-BRANCH-ID TIES EACH ITEM BACK TO ONE ROW OF BRANCHMS.
000400* MI-MENU-TYPE DRIVES THE SERVING-WINDOW CHECK PERFORMED
000500* BY PL-VALIDATE-MENU-TIME.CBL AT INTAKE TIME.
000600*---------------------------------------------------------
000700 FD  MENU-ITEM-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  MENU-ITEM-RECORD.
001000     05  MI-ID                      PIC 9(09).
001100     05  MI-NAME                    PIC X(40).
001200     05  MI-DESC                    PIC X(80).
001300     05  MI-PRICE                   PIC S9(7)V9(2).
001400     05  MI-PREP-MIN                PIC 9(04).
001500     05  MI-CATEGORY                PIC X(12).
001600     05  MI-DIET-TYPE               PIC X(12).
001700     05  MI-MENU-TYPE               PIC X(09).
001800         88  MI-IS-BREAKFAST            VALUE "BREAKFAST".
001900         88  MI-IS-LUNCH                VALUE "LUNCH".
002000         88  MI-IS-DINNER               VALUE "DINNER".
002100     05  MI-AVAILABLE               PIC X(01).
002200         88  MI-IS-AVAILABLE            VALUE "Y".
002300     05  MI-BRANCH-ID               PIC 9(09).
002400     05  FILLER                     PIC X(04).
